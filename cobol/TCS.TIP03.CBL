000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        TCS-TIP03.
000300 AUTHOR.            R HUTCHENS.
000400 INSTALLATION.      CONSUMER FINANCE DATA SERVICES.
000500 DATE-WRITTEN.      03/25/1987.
000600 DATE-COMPILED.     03/25/1987.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*                                                   *
001000*   TCS.TIP03  -  MASTER TRANSACTION RECORD         *
001100*                                                   *
001200*   CARRIES THE ENRICHED, CUMULATIVE MASTER         *
001300*   TRANSACTION RECORD LAYOUT (MASTTRAN).  EVERY    *
001400*   BATCH RUN OF TCS.BATCH05 EXTENDS THIS FILE WITH   *
001500*   ONE RECORD PER INPUT TRANSACTION.  NO RECORD IS  *
001600*   EVER REWRITTEN OR DELETED -- THE FILE IS         *
001700*   STRICTLY APPEND-ONLY.  TCS.R00906 READS IT BACK   *
001800*   TO BUILD THE SUMMARY REPORT.                     *
001900*                                                   *
002000*****************************************************
002100*  C H A N G E   L O G
002200*---------------------------------------------------*
002300* DATE     BY    TICKET    DESCRIPTION              *
002400*---------------------------------------------------*
002500* 03/25/87 RH    CFD-0014  ORIGINAL LAYOUT.         *
002600* 09/02/88 RH    CFD-0099  WIDENED CATEGORY TO 30   *
002700*                          TO MATCH TCS.TIP01.       *
002800* 05/14/91 JT    CFD-0242  ADDED TAG FIELD.          *
002900* 04/19/92 JT    CFD-0269  ADDED STATEMENT-          *
003000*                          BREAKDOWN ALTERNATE       *
003100*                          VIEW.                     *
003200* 01/09/95 MCV   CFD-0403  ADDED CLASSIFICATION-     *
003300*                          VIEW REDEFINITION FOR      *
003400*                          THE RULE-LISTING TIE-OUT  *
003500*                          PROGRAM.                  *
003600* 08/21/98 MCV   CFD-0562  Y2K REVIEW - TRAN-DATE     *
003700*                          AND STATEMENT REMAIN      *
003800*                          MM/DD/YY TEXT, WINDOWED    *
003900*                          00-68=20XX/69-99=19XX.    *
004000*                          NO LAYOUT CHANGE.         *
004100* 02/02/01 DPK   CFD-0691  TRAILING FILLER PAD        *
004200*                          ADDED FOR FUTURE GROWTH.  *
004300* 06/18/03 DPK   CFD-0777  ADDED PAYMENT-METHOD-DATE *
004400*                          VIEW FOR THE RECON        *
004500*                          EXTRACT (CFD-0777).       *
004600*****************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-3090.
005000 OBJECT-COMPUTER.   IBM-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS MST-ALPHABETIC    IS "A" THRU "Z", "a" THRU "z"
005400     CLASS MST-NUMERIC-CDE   IS "0" THRU "9"
005500     UPSI-0.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT MASTER-TRANS ASSIGN TO MASTTRAN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-MASTTRAN-STATUS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300*---------------------------------------------------*
006400* ONE ENRICHED, CLASSIFIED TRANSACTION.  AMOUNT IS    *
006500* SIGNED -- POSITIVE IS SPEND, NEGATIVE IS CREDIT     *
006600* OR REFUND.                                          *
006700*---------------------------------------------------*
006800 FD  MASTER-TRANS
006900     LABEL RECORD IS STANDARD
007000     RECORD CONTAINS 220 CHARACTERS
007100     DATA RECORD IS MASTER-TRANSACTION-RECORD.
007200 01  MASTER-TRANSACTION-RECORD.
007300     05  MST-TRAN-DATE                 PIC X(08).
007400     05  MST-AMOUNT                    PIC S9(7)V99.
007500     05  MST-DESCRIPTION               PIC X(82).
007600     05  MST-STATEMENT                 PIC X(28).
007700     05  MST-VENDOR                    PIC X(30).
007800     05  MST-CATEGORY                  PIC X(30).
007900     05  MST-TAG                       PIC X(20).
008000     05  MST-PAYMENT-METHOD            PIC X(10).
008100     05  FILLER                        PIC X(03).
008200*---------------------------------------------------*
008300* ALTERNATE VIEW - TRAN DATE BROKEN INTO MM/DD/YY     *
008400* PIECES FOR THE SUMMARY DATE-RANGE COMPARE.          *
008500*---------------------------------------------------*
008600 01  MST-TRAN-DATE-BREAKDOWN
008700         REDEFINES MASTER-TRANSACTION-RECORD.
008800     05  MST-TRAN-DATE-PARTS.
008900         10  MST-TRAN-MM               PIC X(02).
009000         10  FILLER                    PIC X(01).
009100         10  MST-TRAN-DD               PIC X(02).
009200         10  FILLER                    PIC X(01).
009300         10  MST-TRAN-YY               PIC X(02).
009400     05  FILLER                        PIC X(212).
009500*---------------------------------------------------*
009600* ALTERNATE VIEW - THE STATEMENT LABEL BROKEN INTO    *
009700* ITS "MAX DATE" AND "MIN DATE" HALVES.               *
009800*---------------------------------------------------*
009900 01  MST-STATEMENT-BREAKDOWN
010000         REDEFINES MASTER-TRANSACTION-RECORD.
010100     05  FILLER                        PIC X(10).
010200     05  MST-STMT-MAX-DATE             PIC X(08).
010300     05  MST-STMT-TO-LITERAL           PIC X(04).
010400     05  MST-STMT-MIN-DATE             PIC X(08).
010500     05  FILLER                        PIC X(08).
010600     05  FILLER                        PIC X(182).
010700*---------------------------------------------------*
010800* ALTERNATE VIEW - VENDOR/CATEGORY/TAG GROUPED AS     *
010900* ONE CLASSIFICATION AREA FOR THE RULE TIE-OUT RUN.   *
011000*---------------------------------------------------*
011100 01  MST-CLASSIFICATION-VIEW
011200         REDEFINES MASTER-TRANSACTION-RECORD.
011300     05  FILLER                        PIC X(118).
011400     05  MST-CLASSIFICATION-AREA.
011500         10  MST-CLASS-VENDOR          PIC X(30).
011600         10  MST-CLASS-CATEGORY        PIC X(30).
011700         10  MST-CLASS-TAG             PIC X(20).
011800     05  FILLER                        PIC X(23).
011810*---------------------------------------------------*
011820* ALTERNATE VIEW - GROUPS TRAN-DATE AND PAYMENT-      *
011830* METHOD TOGETHER FOR THE CARD-ISSUER RECON EXTRACT,  *
011840* WHICH SORTS THE MASTER FILE BY PAYMENT METHOD AND   *
011850* DATE WITHOUT REGARD TO THE OTHER FIELDS (CFD-0777). *
011860*---------------------------------------------------*
011870 01  MST-PAYMENT-METHOD-DATE-VIEW
011880         REDEFINES MASTER-TRANSACTION-RECORD.
011890     05  MST-PMD-TRAN-DATE             PIC X(08).
011900     05  FILLER                        PIC X(192).
011910     05  MST-PMD-PAYMENT-METHOD        PIC X(10).
011920     05  FILLER                        PIC X(10).
011930 WORKING-STORAGE SECTION.
012000 01  WS-MASTTRAN-STATUS                PIC X(02).
012100     88  WS-MASTTRAN-OK                VALUE "00".
012200     88  WS-MASTTRAN-EOF               VALUE "10".
012300 PROCEDURE DIVISION.
012400 9999-STOP-PARAGRAPH.
012500     STOP RUN.
