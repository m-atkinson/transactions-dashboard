000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        TCS-R00906.
000300 AUTHOR.            R HUTCHENS.
000400 INSTALLATION.      CONSUMER FINANCE DATA SERVICES.
000500 DATE-WRITTEN.      05/20/1988.
000600 DATE-COMPILED.     05/20/1988.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*                                                   *
001000*   TCS.R00906  -  TRANSACTION SUMMARY REPORT        *
001100*                  BUILDER                           *
001200*                                                   *
001300*   READS THE CUMULATIVE MASTER TRANSACTION FILE     *
001400*   (MASTTRAN), FILTERS IT BY THE DATE RANGE AND      *
001500*   PAYMENT-METHOD SET ON THE REPORT PARAMETER CARD  *
001600*   (RPTPARM), AND PRINTS THREE SECTIONS TO          *
001700*   SUMMRPT - SUMMARY BY TAG, SUMMARY BY CATEGORY    *
001800*   AND SUMMARY BY VENDOR - EACH TOTALLING AMOUNT    *
001900*   BY ITS DISTINCT KEY, INCLUDING A BLANK KEY FOR    *
002000*   UNCLASSIFIED TRANSACTIONS.                        *
002100*                                                   *
002200*****************************************************
002300*  C H A N G E   L O G
002400*---------------------------------------------------*
002500* DATE     BY    TICKET    DESCRIPTION              *
002600*---------------------------------------------------*
002700* 05/20/88 RH    CFD-0102  ORIGINAL PROGRAM - SINGLE *
002800*                          SECTION, SUMMARY BY       *
002900*                          VENDOR ONLY.              *
003000* 05/14/91 JT    CFD-0245  ADDED SUMMARY BY TAG AND  *
003100*                          SUMMARY BY CATEGORY        *
003200*                          SECTIONS.                 *
003300* 06/02/89 JT    CFD-0147  ADDED PAYMENT-METHOD      *
003400*                          SELECTION FILTER ON THE   *
003500*                          PARAMETER CARD.           *
003600* 08/21/98 MCV   CFD-0565  Y2K REVIEW - DATE RANGE   *
003700*                          COMPARE WINDOWED          *
003800*                          00-68=20XX/69-99=19XX,    *
003900*                          SAME AS TCS.BATCH05.       *
004000* 02/02/01 DPK   CFD-0694  PIVOT TABLES RAISED FROM  *
004100*                          100 TO 200 (TAG/CATEGORY) *
004200*                          AND 300 (VENDOR) ROWS.    *
004300* 06/18/03 DPK   CFD-0781  DEFAULT PAYMENT-METHOD    *
004400*                          SELECTION (ALL BLANK ON   *
004500*                          THE PARM CARD) NOW MEANS  *
004600*                          "ALL METHODS" INSTEAD OF   *
004700*                          "NO METHODS" - A BLANK    *
004800*                          CARD WAS PRODUCING EMPTY  *
004900*                          REPORTS.                  *
004950* 03/11/09 RWK   CFD-0816  ADDED A FOURTH SELECT      *
004960*                          FLAG FOR BLANK/            *
004970*                          UNCLASSIFIED PAYMENT-       *
004980*                          METHOD - THOSE RECORDS     *
004990*                          COULD NEVER PASS THE       *
004995*                          FILTER BEFORE, EVEN ON A    *
004996*                          DEFAULT (ALL-METHODS)      *
004997*                          CARD.                       *
005000*****************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-3090.
005400 OBJECT-COMPUTER.   IBM-3090.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS RPT-ALPHABETIC    IS "A" THRU "Z", "a" THRU "z"
005800     CLASS RPT-NUMERIC-CDE   IS "0" THRU "9"
005900     UPSI-0.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT MASTER-TRANS ASSIGN TO MASTTRAN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-MASTTRAN-STATUS.
006500     SELECT SUMMARY-REPORT ASSIGN TO SUMMRPT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-SUMMRPT-STATUS.
006800     SELECT REPORT-PARM ASSIGN TO RPTPARM
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-RPTPARM-STATUS.
007010*---------------------------------------------------*
007020* RPTPARM IS OPTIONAL - WS-RPTPARM-STATUS CARRIES A    *
007030* "FILE NOT FOUND" STATUS 35 WHEN THE OPERATOR RUNS     *
007040* THIS REPORT WITHOUT SUBMITTING A CARD, AND            *
007050* 1100-READ-PARM-CARD TREATS THAT THE SAME AS AN        *
007060* ALL-BLANK CARD UNDER CFD-0781'S DEFAULT-ALL RULE.      *
007070*---------------------------------------------------*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*---------------------------------------------------*
007400* THE CUMULATIVE, ENRICHED MASTER TRANSACTION FILE.   *
007500* LAYOUT DUPLICATED FROM TCS.TIP03.                   *
007600*---------------------------------------------------*
007700 FD  MASTER-TRANS
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 220 CHARACTERS
008000     DATA RECORD IS MASTER-TRANSACTION-RECORD.
008100 01  MASTER-TRANSACTION-RECORD.
008200     05  MST-TRAN-DATE                 PIC X(08).
008300     05  MST-AMOUNT                    PIC S9(7)V99.
008350*         MST-DESCRIPTION AND MST-STATEMENT CARRY THROUGH
008360*         FROM THE TCS.TIP03 LAYOUT BUT ARE NOT READ BY THIS
008370*         REPORT - THE SUMMARY SECTIONS BELOW TOTAL BY TAG,
008380*         CATEGORY AND VENDOR ONLY, NEVER BY DESCRIPTION
008390*         TEXT OR STATEMENT LABEL.
008400     05  MST-DESCRIPTION               PIC X(82).
008500     05  MST-STATEMENT                 PIC X(28).
008600     05  MST-VENDOR                    PIC X(30).
008700     05  MST-CATEGORY                  PIC X(30).
008800     05  MST-TAG                       PIC X(20).
008900     05  MST-PAYMENT-METHOD            PIC X(10).
009000     05  FILLER                        PIC X(03).
009100*---------------------------------------------------*
009200* ALTERNATE VIEW - TRAN DATE BROKEN INTO MM/DD/YY     *
009300* PIECES FOR THE DATE-RANGE FILTER IN 2050 BELOW.     *
009400*---------------------------------------------------*
009500 01  MST-TRAN-DATE-BREAKDOWN
009600         REDEFINES MASTER-TRANSACTION-RECORD.
009610*         ONLY THE MM/DD/YY PIECES MATTER HERE - THE REST OF
009620*         THE RECORD IS CARRIED AS FILLER SO THIS VIEW CAN
009630*         COEXIST WITH THE PRIMARY MASTER-TRANSACTION-RECORD
009640*         LAYOUT WITHOUT DUPLICATING ITS FIELD DEFINITIONS.
009700     05  MST-TRAN-DATE-PARTS.
009800         10  MST-TRAN-MM               PIC X(02).
009900         10  FILLER                    PIC X(01).
010000         10  MST-TRAN-DD               PIC X(02).
010100         10  FILLER                    PIC X(01).
010200         10  MST-TRAN-YY               PIC X(02).
010300     05  FILLER                        PIC X(212).
010400*---------------------------------------------------*
010500* THE SUMMARY REPORT PRINT FILE.  RECORD-TYPE-CD      *
010600* DRIVES WHICH OF THE THREE REDEFINED AREAS BELOW IS  *
010700* IN USE FOR A GIVEN LINE, THE SAME WAY THE OLD 858   *
010800* REPORT DROVE HEADER VS. DETAIL.                     *
010900*---------------------------------------------------*
011000 FD  SUMMARY-REPORT
011100     LABEL RECORD IS STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     DATA RECORD IS SUMMARY-REPORT-LINE.
011400 01  SUMMARY-REPORT-LINE.
011410*         RPT-RECORD-TYPE-CD IS SET BY WHICHEVER PARAGRAPH
011420*         BUILDS THE LINE (3900 SETS HEADING, 3110/3210/3310
011430*         SET DETAIL, 3950 SETS TOTAL) - IT IS NOT USED TO
011440*         DRIVE THE PRINT LOGIC HERE, ONLY CARRIED FOR ANY
011450*         DOWNSTREAM REPORT-SPLITTING UTILITY THAT MIGHT
011460*         READ SUMMRPT LATER.
011500     05  RPT-RECORD-TYPE-CD            PIC X(01).
011600         88  RPT-TYPE-HEADING           VALUE "H".
011700         88  RPT-TYPE-DETAIL            VALUE "D".
011800         88  RPT-TYPE-TOTAL             VALUE "T".
011900     05  RPT-LINE-AREA                 PIC X(79).
012000*---------------------------------------------------*
012100* ALTERNATE VIEW - THE SECTION HEADING LINE (TITLE    *
012200* PLUS THE SELECTED DATE RANGE).                      *
012300*---------------------------------------------------*
012400 01  RPT-HEADING-AREA REDEFINES SUMMARY-REPORT-LINE.
012410*         RPT-HDG-SECTION-TITLE IS FILLED IN BY WHICHEVER
012420*         PARAGRAPH (3100/3200/3300) CALLED 3900 - THE DATE
012430*         RANGE FIELDS THAT FOLLOW ARE THE SAME FOR ALL
012440*         THREE SECTIONS.
012500     05  FILLER                        PIC X(01).
012600     05  RPT-HDG-SECTION-TITLE         PIC X(30).
012700     05  RPT-HDG-DATE-FROM             PIC X(08).
012800     05  RPT-HDG-TO-LITERAL            PIC X(04).
012900     05  RPT-HDG-DATE-TO               PIC X(08).
013000     05  FILLER                        PIC X(29).
013100*---------------------------------------------------*
013200* ALTERNATE VIEW - ONE DETAIL LINE, A GROUP VALUE      *
013300* AND ITS EDITED SIGNED TOTAL.                         *
013400*---------------------------------------------------*
013500 01  RPT-DETAIL-AREA REDEFINES SUMMARY-REPORT-LINE.
013510*         RPT-DTL-GROUP-VALUE HOLDS WHICHEVER KEY IS BEING
013520*         PRINTED - A TAG, A CATEGORY OR A VENDOR NAME,
013530*         DEPENDING ON WHICH SECTION IS WRITING THE LINE.
013600     05  FILLER                        PIC X(01).
013700     05  RPT-DTL-GROUP-VALUE           PIC X(30).
013800     05  FILLER                        PIC X(04).
013900     05  RPT-DTL-TOTAL-AMT             PIC ZZZ,ZZZ,ZZ9.99-.
014000     05  FILLER                        PIC X(30).
014100*---------------------------------------------------*
014200* ALTERNATE VIEW - THE GRAND-TOTAL FOOTER LINE.        *
014300*---------------------------------------------------*
014400 01  RPT-TOTAL-AREA REDEFINES SUMMARY-REPORT-LINE.
014410*         RPT-TOT-LABEL IS SET BY THE CALLER BEFORE 3950 IS
014420*         PERFORMED (E.G. "TAG SECTION GRAND TOTAL") SO ONE
014430*         SHARED FOOTER PARAGRAPH SERVES ALL THREE SECTIONS.
014500     05  FILLER                        PIC X(01).
014600     05  RPT-TOT-LABEL                 PIC X(30).
014700     05  FILLER                        PIC X(04).
014800     05  RPT-TOT-AMT                   PIC ZZZ,ZZZ,ZZ9.99-.
014900     05  FILLER                        PIC X(30).
015000*---------------------------------------------------*
015100* THE REPORT PARAMETER CARD - DATE RANGE AND          *
015200* PAYMENT-METHOD SELECTION, IN PLACE OF THE            *
015300* INTERACTIVE FILTER PROMPTS THIS SHOP DOES NOT        *
015400* SUPPORT IN A BATCH ENVIRONMENT.                      *
015500*---------------------------------------------------*
015600 FD  REPORT-PARM
015700     LABEL RECORD IS STANDARD
015800     RECORD CONTAINS 80 CHARACTERS
015900     DATA RECORD IS REPORT-PARAMETER-RECORD.
016000 01  REPORT-PARAMETER-RECORD.
016010*         PARM-DATE-FROM/TO ARE MM/DD/YY TEXT, THE SAME
016020*         FORMAT AS THE OPERATOR KEYS IN ON THE CARD - EITHER
016030*         MAY BE LEFT BLANK TO MEAN "NO BOUND ON THIS SIDE",
016040*         RESOLVED BY 1100-READ-PARM-CARD BELOW.
016100     05  PARM-DATE-FROM                PIC X(08).
016200     05  PARM-DATE-TO                  PIC X(08).
016300     05  PARM-METHOD-SELECT.
016400         10  PARM-METHOD-CHASE         PIC X(01).
016500         10  PARM-METHOD-AMEX          PIC X(01).
016600         10  PARM-METHOD-VACU          PIC X(01).
016620*         PARM-METHOD-BLANK (CFD-0816) SELECTS RECORDS WHOSE
016630*         MST-PAYMENT-METHOD IS SPACES - BEFORE THIS FLAG
016640*         EXISTED THERE WAS NO WAY TO PULL UNCLASSIFIED
016645*         TRANSACTIONS INTO THE REPORT AT ALL.
016650         10  PARM-METHOD-BLANK         PIC X(01).
016700     05  FILLER                        PIC X(60).
016800*---------------------------------------------------*
016900* ALTERNATE VIEW - THE TWO DATES GROUPED AS ONE       *
017000* 16-BYTE FIELD FOR THE RUN-LOG ECHO LINE.            *
017100*---------------------------------------------------*
017200 01  PARM-DATE-RANGE-VIEW REDEFINES REPORT-PARAMETER-RECORD.
017300     05  PARM-DATE-RANGE-AREA          PIC X(16).
017400     05  FILLER                        PIC X(64).
017500 WORKING-STORAGE SECTION.
017510*---------------------------------------------------*
017520* FILE-STATUS CELLS FOR THE THREE SELECT CLAUSES     *
017530* ABOVE.  SUMMRPT HAS NO EOF 88-LEVEL - IT IS ONLY     *
017540* EVER WRITTEN, NEVER READ, IN THIS PROGRAM.           *
017550* RPTPARM'S EOF CONDITION LETS 1100-READ-PARM-CARD     *
017560* TREAT A MISSING CARD AS "NO SELECTIONS YET MADE"     *
017570* RATHER THAN AN ABEND.                                *
017580*---------------------------------------------------*
017600 01  WS-MASTTRAN-STATUS                PIC X(02).
017700     88  WS-MASTTRAN-OK                VALUE "00".
017800     88  WS-MASTTRAN-EOF                VALUE "10".
017900 01  WS-SUMMRPT-STATUS                 PIC X(02).
018000     88  WS-SUMMRPT-OK                 VALUE "00".
018100 01  WS-RPTPARM-STATUS                 PIC X(02).
018200     88  WS-RPTPARM-OK                 VALUE "00".
018300     88  WS-RPTPARM-EOF                VALUE "10".
018350*---------------------------------------------------*
018360* THE WORKING COPY OF THE PARAMETER CARD AND ITS      *
018370* WINDOWED DATE-RANGE KEYS.                           *
018380*---------------------------------------------------*
018600 01  WS-PARM-AREA.
018610*         WS-PARM-DATE-FROM/TO ARE KEPT IN THEIR ORIGINAL
018620*         MM/DD/YY TEXT FORM (NOT THE WINDOWED KEY FORM) SO
018630*         3900-PRINT-HEADING CAN ECHO THEM BACK EXACTLY AS
018640*         ENTERED ON THE PARAMETER CARD.
018700     05  WS-PARM-DATE-FROM             PIC X(08).
018800     05  WS-PARM-DATE-TO               PIC X(08).
018850*         EACH *-SELECTED FLAG IS "Y" OR SPACE, MOVED STRAIGHT
018860*         FROM THE CORRESPONDING PARM-METHOD-* FLAG ON THE
018870*         CARD (OR FORCED TO "Y" BY THE CFD-0781 DEFAULT-ALL
018880*         LOGIC IN 1100 WHEN THE CARD SELECTED NOTHING).
018900     05  WS-PARM-CHASE-SELECTED        PIC X(01).
019000     05  WS-PARM-AMEX-SELECTED         PIC X(01).
019100     05  WS-PARM-VACU-SELECTED         PIC X(01).
019120     05  WS-PARM-BLANK-SELECTED        PIC X(01).
019140     05  FILLER                        PIC X(01).
019200 77  WS-PARM-FROM-KEY                  PIC 9(8)  COMP.
019300 77  WS-PARM-TO-KEY                    PIC 9(8)  COMP.
019350*---------------------------------------------------*
019360* SHARED SCRATCH AREA FOR 1200-BUILD-WINDOWED-KEY -   *
019370* THE SAME CENTURY-WINDOW/MM/DD/YY-TO-CCYYMMDD        *
019380* MACHINERY TCS.BATCH05 USES FOR ITS OWN DATE RANGE    *
019390* REPORTING TEST, REUSED HERE FOR BOTH THE PARAMETER   *
019395* CARD'S DATES AND EACH MASTER RECORD'S TRAN DATE.      *
019398*---------------------------------------------------*
019400 01  WS-WINDOW-WORK.
019500     05  WS-WIN-CENTURY                PIC 9(2)  COMP.
019550     05  WS-WIN-YY                     PIC 9(2)  COMP.
019560     05  WS-WIN-MM                     PIC 9(2)  COMP.
019570     05  WS-WIN-DD                     PIC 9(2)  COMP.
019580     05  WS-WIN-KEY                    PIC 9(8)  COMP.
019590     05  FILLER                        PIC X(01).
020000*---------------------------------------------------*
020100* FILTER RESULT SWITCHES FOR THE CURRENT RECORD.      *
020200*---------------------------------------------------*
020300 01  WS-FILTER-SWITCHES.
020310*         THREE INDEPENDENT RESULTS, COMBINED BY 2050'S
020320*         CLOSING IF INTO THE SINGLE WS-PASSES-FILTER-SW
020330*         TEST THAT 2000-READ-AND-ACCUMULATE ACTS ON.
020400     05  WS-DATE-IN-RANGE-SW           PIC X(03) VALUE "NO ".
020500         88  WS-DATE-IN-RANGE           VALUE "YES".
020600     05  WS-METHOD-SELECTED-SW         PIC X(03) VALUE "NO ".
020700         88  WS-METHOD-SELECTED         VALUE "YES".
020800     05  WS-PASSES-FILTER-SW           PIC X(03) VALUE "NO ".
020900         88  WS-PASSES-FILTER           VALUE "YES".
020950     05  FILLER                        PIC X(01).
021000*---------------------------------------------------*
021100* THE THREE PIVOT TABLES.  TAG AND CATEGORY HOLD UP   *
021200* TO 200 DISTINCT KEYS; VENDOR HOLDS UP TO 300        *
021300* (CFD-0694).  EACH TOTAL REMAINS ZONED DISPLAY, LIKE *
021400* EVERY OTHER MONEY FIELD IN THIS SYSTEM.             *
021500*---------------------------------------------------*
021600 01  WS-TAG-PIVOT.
021610*         WS-TAG-COUNT TRACKS HOW MANY OF THE 200 ROWS ARE
021620*         IN USE - ROWS BEYOND WS-TAG-COUNT ARE UNINITIALIZED
021630*         AND MUST NEVER BE REFERENCED.
021700     05  WS-TAG-ENTRY OCCURS 200 TIMES.
021800         10  WS-TAG-KEY                PIC X(20).
021900         10  WS-TAG-TOTAL              PIC S9(9)V99.
021950     05  FILLER                        PIC X(01).
022000 77  WS-TAG-COUNT                      PIC 9(4)  COMP.
022100 01  WS-CATEGORY-PIVOT.
022150*         SAME IN-USE-COUNT DISCIPLINE AS WS-TAG-PIVOT ABOVE,
022160*         KEYED BY CATEGORY INSTEAD OF TAG.
022200     05  WS-CATEGORY-ENTRY OCCURS 200 TIMES.
022300         10  WS-CATEGORY-KEY           PIC X(30).
022400         10  WS-CATEGORY-TOTAL         PIC S9(9)V99.
022450     05  FILLER                        PIC X(01).
022500 77  WS-CATEGORY-COUNT                 PIC 9(4)  COMP.
022600 01  WS-VENDOR-PIVOT.
022650*         SAME DISCIPLINE AGAIN, KEYED BY VENDOR - SIZED TO
022660*         300 ROWS RATHER THAN 200 SINCE THIS SHOP HAS MORE
022670*         DISTINCT VENDORS THAN DISTINCT TAGS OR CATEGORIES.
022700     05  WS-VENDOR-ENTRY OCCURS 300 TIMES.
022800         10  WS-VENDOR-KEY             PIC X(30).
022900         10  WS-VENDOR-TOTAL           PIC S9(9)V99.
022950     05  FILLER                        PIC X(01).
023000 77  WS-VENDOR-COUNT                   PIC 9(4)  COMP.
023100*---------------------------------------------------*
023200* GENERAL-PURPOSE WORK FIELDS.  WS-TABLE-SUB AND        *
023210* WS-FOUND-SUB ARE SHARED BY ALL THREE PIVOTS' SEARCH    *
023220* PARAGRAPHS (2110/2210/2310) - ONLY ONE PIVOT IS EVER    *
023230* SEARCHED AT A TIME, SO ONE PAIR OF SUBSCRIPTS SUFFICES. *
023240* WS-GRAND-TOTAL IS LIKEWISE SHARED BY THE THREE PRINT    *
023250* SECTIONS (3100/3200/3300), RESET TO ZERO BY EACH        *
023260* BEFORE ITS OWN DETAIL LOOP RUNS.                        *
023300*---------------------------------------------------*
023400 77  WS-TABLE-SUB                      PIC 9(4)  COMP.
023500 77  WS-FOUND-SUB                      PIC 9(4)  COMP.
023600 01  WS-ENTRY-FOUND-SW                 PIC X(03) VALUE "NO ".
023700     88  WS-ENTRY-FOUND                 VALUE "YES".
023800 77  WS-GRAND-TOTAL                    PIC S9(9)V99.
023900 PROCEDURE DIVISION.
023910*---------------------------------------------------*
023920* MAIN LINE - READ AND FILTER THE PARAMETER CARD AND  *
023930* PRIME THE MASTER READ (1000), ACCUMULATE EVERY       *
023940* QUALIFYING RECORD INTO THE THREE PIVOTS (2000) UNTIL *
023950* EOF, THEN PRINT ALL THREE REPORT SECTIONS (3000).    *
023960* THE SAME READ-PROCESS-UNTIL-EOF SHAPE AS THE OTHER    *
023970* TCS BATCH PROGRAMS.                                   *
023980*---------------------------------------------------*
024000 0000-MAIN-LINE.
024100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
024200     PERFORM 2000-READ-AND-ACCUMULATE THRU 2000-EXIT
024300         UNTIL WS-MASTTRAN-EOF.
024400     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.
024450*         ALL THREE PIVOT TABLES ARE FULLY POPULATED BY THE
024460*         TIME 3000 RUNS - THE READ LOOP ABOVE MUST REACH
024470*         EOF BEFORE ANY REPORT SECTION IS PRINTED, SINCE
024480*         EACH SECTION'S GRAND TOTAL DEPENDS ON HAVING SEEN
024490*         EVERY QUALIFYING RECORD.
024500     CLOSE MASTER-TRANS SUMMARY-REPORT.
024600     STOP RUN.
024700*---------------------------------------------------*
024800* 1000 - READ THE PARAMETER CARD, BUILD THE WINDOWED  *
024900* DATE-RANGE KEYS, OPEN THE FILES AND PRIME THE READ. *
025000*---------------------------------------------------*
025100 1000-INITIALIZE.
025200     PERFORM 1100-READ-PARM-CARD THRU 1100-EXIT.
025250*         THE PARAMETER CARD IS READ AND ITS SELECTIONS
025260*         RESOLVED BEFORE MASTER-TRANS IS EVEN OPENED, SINCE
025270*         2050-CHECK-FILTERS NEEDS WS-PARM-FROM-KEY/
025280*         WS-PARM-TO-KEY AND THE FOUR WS-PARM-*-SELECTED
025290*         FLAGS FROM THE FIRST RECORD ONWARD.
025300     MOVE ZERO TO WS-TAG-COUNT WS-CATEGORY-COUNT WS-VENDOR-COUNT.
025400     OPEN INPUT MASTER-TRANS.
025500     OPEN OUTPUT SUMMARY-REPORT.
025600     PERFORM 2900-READ-MASTER THRU 2900-EXIT.
025700 1000-EXIT.
025800     EXIT.
025900 1100-READ-PARM-CARD.
025910*         THE WORKING COPY IS CLEARED FIRST SO A MISSING OR
025920*         SHORT RPTPARM CARD (CAUGHT BY THE WS-RPTPARM-OK
025930*         TEST BELOW) LEAVES EVERY SELECTION FIELD BLANK
025940*         RATHER THAN HOLDING GARBAGE, WHICH THE CFD-0781
025950*         DEFAULT-ALL LOGIC FURTHER DOWN THEN TURNS INTO
025960*         "SELECT EVERYTHING."
026000     MOVE SPACES TO WS-PARM-DATE-FROM WS-PARM-DATE-TO.
026100     MOVE SPACES TO WS-PARM-CHASE-SELECTED.
026200     MOVE SPACES TO WS-PARM-AMEX-SELECTED.
026300     MOVE SPACES TO WS-PARM-VACU-SELECTED.
026350     MOVE SPACES TO WS-PARM-BLANK-SELECTED.
026400     OPEN INPUT REPORT-PARM.
026500     IF WS-RPTPARM-OK
026600         READ REPORT-PARM
026700             AT END
026800                 SET WS-RPTPARM-EOF TO TRUE
026900         END-READ
027000         IF WS-RPTPARM-OK
027100             MOVE PARM-DATE-FROM      TO WS-PARM-DATE-FROM
027200             MOVE PARM-DATE-TO        TO WS-PARM-DATE-TO
027300             MOVE PARM-METHOD-CHASE   TO WS-PARM-CHASE-SELECTED
027400             MOVE PARM-METHOD-AMEX    TO WS-PARM-AMEX-SELECTED
027500             MOVE PARM-METHOD-VACU    TO WS-PARM-VACU-SELECTED
027550             MOVE PARM-METHOD-BLANK   TO WS-PARM-BLANK-SELECTED
027600         END-IF
027700         CLOSE REPORT-PARM
027800     END-IF.
027900*    CFD-0781 - A BLANK PARAMETER CARD SELECTS EVERY
028000*    PAYMENT METHOD (INCLUDING BLANK/UNCLASSIFIED, PER
028020*    CFD-0816) RATHER THAN NONE.
028100     IF WS-PARM-CHASE-SELECTED = SPACE
028200         AND WS-PARM-AMEX-SELECTED = SPACE
028300         AND WS-PARM-VACU-SELECTED = SPACE
028320         AND WS-PARM-BLANK-SELECTED = SPACE
028400         MOVE "Y" TO WS-PARM-CHASE-SELECTED
028500         MOVE "Y" TO WS-PARM-AMEX-SELECTED
028600         MOVE "Y" TO WS-PARM-VACU-SELECTED
028620         MOVE "Y" TO WS-PARM-BLANK-SELECTED
028700     END-IF.
028800     IF WS-PARM-DATE-FROM = SPACES
028850*         A BLANK "FROM" DATE MEANS NO LOWER BOUND - ZERO
028860*         SORTS BELOW EVERY POSSIBLE CCYYMMDD KEY SO EVERY
028870*         RECORD PASSES THE LOWER-BOUND HALF OF THE TEST.
028900         MOVE ZERO TO WS-PARM-FROM-KEY
029000     ELSE
029100         PERFORM 1110-BUILD-FROM-KEY THRU 1110-EXIT
029200     END-IF.
029300     IF WS-PARM-DATE-TO = SPACES
029350*         A BLANK "TO" DATE MEANS NO UPPER BOUND - 99999999
029360*         SORTS ABOVE EVERY POSSIBLE CCYYMMDD KEY SO EVERY
029370*         RECORD PASSES THE UPPER-BOUND HALF OF THE TEST.
029400         MOVE 99999999 TO WS-PARM-TO-KEY
029500     ELSE
029600         PERFORM 1120-BUILD-TO-KEY THRU 1120-EXIT
029700     END-IF.
029800 1100-EXIT.
029900     EXIT.
029950*---------------------------------------------------*
029960* 1110/1120 - BUILD THE WINDOWED CCYYMMDD KEYS FOR       *
029970* THE "FROM" AND "TO" BOUNDARIES OF THE PARAMETER        *
029980* CARD'S DATE RANGE, EACH BY SPLITTING THE MM/DD/YY       *
029990* TEXT AND HANDING IT TO THE SHARED 1200 BUILDER.         *
029995*---------------------------------------------------*
030000 1110-BUILD-FROM-KEY.
030100     MOVE WS-PARM-DATE-FROM (1:2) TO WS-WIN-MM.
030200     MOVE WS-PARM-DATE-FROM (4:2) TO WS-WIN-DD.
030300     MOVE WS-PARM-DATE-FROM (7:2) TO WS-WIN-YY.
030400     PERFORM 1200-BUILD-WINDOWED-KEY THRU 1200-EXIT.
030500     MOVE WS-WIN-KEY TO WS-PARM-FROM-KEY.
030600 1110-EXIT.
030700     EXIT.
030800 1120-BUILD-TO-KEY.
030900     MOVE WS-PARM-DATE-TO (1:2) TO WS-WIN-MM.
031000     MOVE WS-PARM-DATE-TO (4:2) TO WS-WIN-DD.
031100     MOVE WS-PARM-DATE-TO (7:2) TO WS-WIN-YY.
031200     PERFORM 1200-BUILD-WINDOWED-KEY THRU 1200-EXIT.
031300     MOVE WS-WIN-KEY TO WS-PARM-TO-KEY.
031400 1120-EXIT.
031500     EXIT.
031600*---------------------------------------------------*
031700* 1200 - SHARED Y2K-WINDOWED CCYYMMDD KEY BUILD        *
031800* (00-68=20XX, 69-99=19XX), SAME WINDOW AS            *
031900* TCS.BATCH05.                                         *
032000*---------------------------------------------------*
032100 1200-BUILD-WINDOWED-KEY.
032200     IF WS-WIN-YY <= 68
032300         MOVE 20 TO WS-WIN-CENTURY
032400     ELSE
032500         MOVE 19 TO WS-WIN-CENTURY
032600     END-IF.
032650*         THE RESULTING WS-WIN-KEY IS AN INTEGER CCYYMMDD -
032660*         A SIMPLE NUMERIC COMPARE AGAINST WS-PARM-FROM-KEY/
032670*         WS-PARM-TO-KEY THEN CORRECTLY ORDERS DATES ACROSS
032680*         A CENTURY BOUNDARY, WHICH A RAW MM/DD/YY TEXT
032690*         COMPARE COULD NOT.
032700     COMPUTE WS-WIN-KEY =
032800         (WS-WIN-CENTURY * 1000000) + (WS-WIN-YY * 10000)
032900         + (WS-WIN-MM * 100) + WS-WIN-DD.
033000 1200-EXIT.
033100     EXIT.
033200*---------------------------------------------------*
033300* 2000 - FILTER ONE MASTER RECORD AND, IF IT PASSES,  *
033400* ACCUMULATE IT INTO ALL THREE PIVOT TABLES.           *
033500*---------------------------------------------------*
033600 2000-READ-AND-ACCUMULATE.
033610*         A RECORD THAT FAILS THE FILTER IS SIMPLY SKIPPED -
033620*         IT GOES INTO NONE OF THE THREE PIVOTS AND IS NEVER
033630*         COUNTED TOWARD ANY GRAND TOTAL.
033700     PERFORM 2050-CHECK-FILTERS THRU 2050-EXIT.
033800     IF WS-PASSES-FILTER
033900         PERFORM 2100-ACCUMULATE-TAG THRU 2100-EXIT
034000         PERFORM 2200-ACCUMULATE-CATEGORY THRU 2200-EXIT
034100         PERFORM 2300-ACCUMULATE-VENDOR THRU 2300-EXIT
034200     END-IF.
034300     PERFORM 2900-READ-MASTER THRU 2900-EXIT.
034400 2000-EXIT.
034500     EXIT.
034600*---------------------------------------------------*
034700* 2050 - A RECORD PASSES WHEN ITS TRAN DATE FALLS      *
034800* INSIDE THE INCLUSIVE PARAMETER DATE RANGE AND ITS    *
034900* PAYMENT METHOD IS ONE OF THE SELECTED METHODS - A     *
034920* BLANK MST-PAYMENT-METHOD IS ITS OWN SELECTABLE        *
034940* CATEGORY (CFD-0816), NOT AN AUTOMATIC EXCLUSION.       *
035000* TRAN DATE THAT IS NOT ALL-NUMERIC FAILS THE FILTER.  *
035100*---------------------------------------------------*
035200 2050-CHECK-FILTERS.
035210*         A TRAN DATE THAT IS NOT ALL-NUMERIC (A DAMAGED OR
035220*         SHORT MST-TRAN-DATE) LEAVES WS-DATE-IN-RANGE FALSE
035230*         RATHER THAN ABENDING ON THE WINDOWED-KEY COMPARE -
035240*         THE RECORD SIMPLY FAILS THE FILTER.
035300     SET WS-DATE-IN-RANGE TO FALSE.
035400     IF MST-TRAN-MM NUMERIC
035500         AND MST-TRAN-DD NUMERIC
035600         AND MST-TRAN-YY NUMERIC
035700         MOVE MST-TRAN-MM TO WS-WIN-MM
035800         MOVE MST-TRAN-DD TO WS-WIN-DD
035900         MOVE MST-TRAN-YY TO WS-WIN-YY
036000         PERFORM 1200-BUILD-WINDOWED-KEY THRU 1200-EXIT
036100         IF WS-WIN-KEY >= WS-PARM-FROM-KEY
036200             AND WS-WIN-KEY <= WS-PARM-TO-KEY
036300             SET WS-DATE-IN-RANGE TO TRUE
036400         END-IF
036500     END-IF.
036600     SET WS-METHOD-SELECTED TO FALSE.
036610*         FOUR INDEPENDENT TESTS, ONE PER PAYMENT METHOD -
036620*         A RECORD NEED ONLY MATCH ONE SELECTED METHOD, SO
036630*         NONE OF THE FOUR IFS BELOW IS AN ELSE OF ANOTHER.
036700     IF MST-PAYMENT-METHOD = "chase     "
036800         AND WS-PARM-CHASE-SELECTED = "Y"
036900             SET WS-METHOD-SELECTED TO TRUE
037000     END-IF.
037100     IF MST-PAYMENT-METHOD = "amex      "
037200         AND WS-PARM-AMEX-SELECTED = "Y"
037300             SET WS-METHOD-SELECTED TO TRUE
037400     END-IF.
037500     IF MST-PAYMENT-METHOD = "vacu      "
037600         AND WS-PARM-VACU-SELECTED = "Y"
037700             SET WS-METHOD-SELECTED TO TRUE
037750     END-IF.
037760*         CFD-0816 - THE FOURTH TEST, FOR RECORDS WITH NO
037765*         PAYMENT METHOD AT ALL.  WITHOUT THIS TEST A
037768*         BLANK MST-PAYMENT-METHOD COULD NEVER MATCH ANY OF
037769*         THE THREE NAMED-METHOD TESTS ABOVE AND WOULD
037772*         ALWAYS FAIL THE FILTER, EVEN ON A DEFAULT
037775*         (ALL-METHODS) PARAMETER CARD.
037776     IF MST-PAYMENT-METHOD = SPACES
037778         AND WS-PARM-BLANK-SELECTED = "Y"
037780             SET WS-METHOD-SELECTED TO TRUE
037790     END-IF.
037900     IF WS-DATE-IN-RANGE AND WS-METHOD-SELECTED
038000         SET WS-PASSES-FILTER TO TRUE
038100     ELSE
038200         SET WS-PASSES-FILTER TO FALSE
038300     END-IF.
038400 2050-EXIT.
038500     EXIT.
038600*---------------------------------------------------*
038700* 2100 - ADD THE CURRENT RECORD'S AMOUNT TO THE TAG    *
038800* PIVOT, CREATING A NEW ROW (INCLUDING A BLANK-KEY     *
038900* ROW FOR UNCLASSIFIED TRANSACTIONS) WHEN THE TAG IS   *
039000* NOT ALREADY PRESENT.                                 *
039100*---------------------------------------------------*
039200 2100-ACCUMULATE-TAG.
039210*         MST-TAG ARRIVES BLANK FOR AN UNCLASSIFIED
039220*         TRANSACTION (ONE TCS.CLSF04 NEVER MATCHED A RULE
039230*         FOR) - THE BLANK VALUE IS TREATED AS JUST ANOTHER
039240*         KEY, SO UNCLASSIFIED AMOUNTS STILL TOTAL TOGETHER
039250*         UNDER A BLANK-KEY ROW RATHER THAN BEING DROPPED.
039300     SET WS-ENTRY-FOUND TO FALSE.
039400     PERFORM 2110-SEARCH-TAG-ENTRY THRU 2110-EXIT
039500         VARYING WS-TABLE-SUB FROM 1 BY 1
039600         UNTIL WS-TABLE-SUB > WS-TAG-COUNT
039700         OR WS-ENTRY-FOUND.
039800     IF WS-ENTRY-FOUND
039900         ADD MST-AMOUNT TO WS-TAG-TOTAL (WS-FOUND-SUB)
040000     ELSE
040010*         A 201ST DISTINCT TAG ON A GIVEN RUN IS SILENTLY
040020*         DROPPED (CFD-0694'S 200-ROW CAP) - IT NEVER TAKES
040030*         ITS OWN ROW, AND ITS AMOUNTS ARE NOT ADDED TO ANY
040040*         OTHER ROW EITHER.
040100         IF WS-TAG-COUNT < 200
040200             ADD 1 TO WS-TAG-COUNT
040300             MOVE MST-TAG    TO WS-TAG-KEY (WS-TAG-COUNT)
040400             MOVE MST-AMOUNT TO WS-TAG-TOTAL (WS-TAG-COUNT)
040500         END-IF
040600     END-IF.
040700 2100-EXIT.
040800     EXIT.
040850*---------------------------------------------------*
040860* 2110 - LINEAR SEARCH OF THE TAG PIVOT FOR A ROW       *
040870* ALREADY HOLDING MST-TAG.  A 200-ROW TABLE SCANNED     *
040880* ONCE PER TRANSACTION IS CHEAP ENOUGH ON THIS VOLUME -  *
040890* NO KEYED ACCESS OR SORT IS WARRANTED.                 *
040895*---------------------------------------------------*
040900 2110-SEARCH-TAG-ENTRY.
041000     IF WS-TAG-KEY (WS-TABLE-SUB) = MST-TAG
041100         SET WS-ENTRY-FOUND TO TRUE
041200         MOVE WS-TABLE-SUB TO WS-FOUND-SUB
041300     END-IF.
041400 2110-EXIT.
041500     EXIT.
041600*---------------------------------------------------*
041700* 2200 - SAME AS 2100, FOR THE CATEGORY PIVOT.         *
041800*---------------------------------------------------*
041900 2200-ACCUMULATE-CATEGORY.
042000     SET WS-ENTRY-FOUND TO FALSE.
042100     PERFORM 2210-SEARCH-CATEGORY-ENTRY THRU 2210-EXIT
042200         VARYING WS-TABLE-SUB FROM 1 BY 1
042300         UNTIL WS-TABLE-SUB > WS-CATEGORY-COUNT
042400         OR WS-ENTRY-FOUND.
042500     IF WS-ENTRY-FOUND
042600         ADD MST-AMOUNT TO WS-CATEGORY-TOTAL (WS-FOUND-SUB)
042700     ELSE
042710*         SAME 200-ROW SILENT-DROP BEHAVIOR AS 2100, AGAINST
042720*         THE CATEGORY PIVOT.
042800         IF WS-CATEGORY-COUNT < 200
042900             ADD 1 TO WS-CATEGORY-COUNT
043000             MOVE MST-CATEGORY TO WS-CATEGORY-KEY (WS-CATEGORY-COUNT)
043100             MOVE MST-AMOUNT   TO WS-CATEGORY-TOTAL (WS-CATEGORY-COUNT)
043200         END-IF
043300     END-IF.
043400 2200-EXIT.
043500     EXIT.
043550*         SAME LINEAR-SEARCH APPROACH AS 2110, AGAINST THE
043560*         CATEGORY PIVOT INSTEAD OF THE TAG PIVOT.
043600 2210-SEARCH-CATEGORY-ENTRY.
043700     IF WS-CATEGORY-KEY (WS-TABLE-SUB) = MST-CATEGORY
043800         SET WS-ENTRY-FOUND TO TRUE
043900         MOVE WS-TABLE-SUB TO WS-FOUND-SUB
044000     END-IF.
044100 2210-EXIT.
044200     EXIT.
044300*---------------------------------------------------*
044400* 2300 - SAME AS 2100, FOR THE VENDOR PIVOT.           *
044500*---------------------------------------------------*
044600 2300-ACCUMULATE-VENDOR.
044700     SET WS-ENTRY-FOUND TO FALSE.
044800     PERFORM 2310-SEARCH-VENDOR-ENTRY THRU 2310-EXIT
044900         VARYING WS-TABLE-SUB FROM 1 BY 1
045000         UNTIL WS-TABLE-SUB > WS-VENDOR-COUNT
045100         OR WS-ENTRY-FOUND.
045200     IF WS-ENTRY-FOUND
045300         ADD MST-AMOUNT TO WS-VENDOR-TOTAL (WS-FOUND-SUB)
045400     ELSE
045410*         SAME SILENT-DROP BEHAVIOR AS 2100/2200, AGAINST THE
045420*         VENDOR PIVOT'S 300-ROW CAP (CFD-0694).
045500         IF WS-VENDOR-COUNT < 300
045600             ADD 1 TO WS-VENDOR-COUNT
045700             MOVE MST-VENDOR TO WS-VENDOR-KEY (WS-VENDOR-COUNT)
045800             MOVE MST-AMOUNT TO WS-VENDOR-TOTAL (WS-VENDOR-COUNT)
045900         END-IF
046000     END-IF.
046100 2300-EXIT.
046200     EXIT.
046250*         SAME LINEAR-SEARCH APPROACH AS 2110/2210, AGAINST
046260*         THE VENDOR PIVOT, THE LARGEST OF THE THREE (300
046270*         ROWS PER CFD-0694).
046300 2310-SEARCH-VENDOR-ENTRY.
046400     IF WS-VENDOR-KEY (WS-TABLE-SUB) = MST-VENDOR
046500         SET WS-ENTRY-FOUND TO TRUE
046600         MOVE WS-TABLE-SUB TO WS-FOUND-SUB
046700     END-IF.
046800 2310-EXIT.
046900     EXIT.
046950*---------------------------------------------------*
046960* 2900 - SHARED MASTER-TRANS READ, CALLED ONCE TO PRIME *
046970* THE LOOP (FROM 1000) AND ONCE PER RECORD PROCESSED    *
046980* (FROM 2000).                                          *
046990*---------------------------------------------------*
047000 2900-READ-MASTER.
047100     READ MASTER-TRANS
047200         AT END
047300             SET WS-MASTTRAN-EOF TO TRUE
047400     END-READ.
047500 2900-EXIT.
047600     EXIT.
047700*---------------------------------------------------*
047800* 3000 - PRINT ALL THREE SECTIONS, EACH WITH A         *
047900* HEADING, ITS DETAIL LINES AND A GRAND-TOTAL FOOTER.  *
048000*---------------------------------------------------*
048100 3000-PRINT-REPORT.
048200     PERFORM 3100-PRINT-TAG-SECTION THRU 3100-EXIT.
048300     PERFORM 3200-PRINT-CATEGORY-SECTION THRU 3200-EXIT.
048400     PERFORM 3300-PRINT-VENDOR-SECTION THRU 3300-EXIT.
048500 3000-EXIT.
048600     EXIT.
048650*---------------------------------------------------*
048660* 3100/3110 - FIRST OF THE THREE REPORT SECTIONS.      *
048670* HEADING, THEN ONE DETAIL LINE PER TAG-PIVOT ROW IN    *
048680* TABLE ORDER (THE ORDER TAGS WERE FIRST SEEN, NOT       *
048690* SORTED), THEN THE SECTION GRAND TOTAL.                *
048695*---------------------------------------------------*
048700 3100-PRINT-TAG-SECTION.
048800     PERFORM 3900-PRINT-HEADING THRU 3900-EXIT.
048900     MOVE "SUMMARY BY TAG" TO RPT-HDG-SECTION-TITLE.
049000     WRITE SUMMARY-REPORT-LINE FROM RPT-HEADING-AREA.
049100     MOVE ZERO TO WS-GRAND-TOTAL.
049200     PERFORM 3110-PRINT-ONE-TAG-DETAIL THRU 3110-EXIT
049300         VARYING WS-TABLE-SUB FROM 1 BY 1
049400         UNTIL WS-TABLE-SUB > WS-TAG-COUNT.
049500     MOVE "TAG SECTION GRAND TOTAL" TO RPT-TOT-LABEL.
049600     PERFORM 3950-PRINT-GRAND-TOTAL THRU 3950-EXIT.
049700 3100-EXIT.
049800     EXIT.
049850*         WS-GRAND-TOTAL ACCUMULATES ACROSS THIS PERFORM AND
049860*         IS PRINTED BY 3950 AFTER THE LOOP ENDS - IT IS
049870*         RESET TO ZERO BY THE CALLER (3100) BEFORE EACH
049880*         SECTION STARTS.
049900 3110-PRINT-ONE-TAG-DETAIL.
050000     SET RPT-TYPE-DETAIL TO TRUE.
050100     MOVE WS-TAG-KEY (WS-TABLE-SUB) TO RPT-DTL-GROUP-VALUE.
050200     MOVE WS-TAG-TOTAL (WS-TABLE-SUB) TO RPT-DTL-TOTAL-AMT.
050300     ADD WS-TAG-TOTAL (WS-TABLE-SUB) TO WS-GRAND-TOTAL.
050400     WRITE SUMMARY-REPORT-LINE FROM RPT-DETAIL-AREA.
050500 3110-EXIT.
050600     EXIT.
050650*---------------------------------------------------*
050660* 3200/3210 - SAME SHAPE AS 3100/3110, FOR THE         *
050670* CATEGORY PIVOT.                                      *
050680*---------------------------------------------------*
050700 3200-PRINT-CATEGORY-SECTION.
050800     PERFORM 3900-PRINT-HEADING THRU 3900-EXIT.
050900     MOVE "SUMMARY BY CATEGORY" TO RPT-HDG-SECTION-TITLE.
051000     WRITE SUMMARY-REPORT-LINE FROM RPT-HEADING-AREA.
051100     MOVE ZERO TO WS-GRAND-TOTAL.
051200     PERFORM 3210-PRINT-ONE-CATEGORY-DETAIL THRU 3210-EXIT
051300         VARYING WS-TABLE-SUB FROM 1 BY 1
051400         UNTIL WS-TABLE-SUB > WS-CATEGORY-COUNT.
051500     MOVE "CATEGORY SECTION GRAND TOTAL" TO RPT-TOT-LABEL.
051600     PERFORM 3950-PRINT-GRAND-TOTAL THRU 3950-EXIT.
051700 3200-EXIT.
051800     EXIT.
051900 3210-PRINT-ONE-CATEGORY-DETAIL.
052000     SET RPT-TYPE-DETAIL TO TRUE.
052100     MOVE WS-CATEGORY-KEY (WS-TABLE-SUB) TO RPT-DTL-GROUP-VALUE.
052200     MOVE WS-CATEGORY-TOTAL (WS-TABLE-SUB) TO RPT-DTL-TOTAL-AMT.
052300     ADD WS-CATEGORY-TOTAL (WS-TABLE-SUB) TO WS-GRAND-TOTAL.
052400     WRITE SUMMARY-REPORT-LINE FROM RPT-DETAIL-AREA.
052500 3210-EXIT.
052600     EXIT.
052650*---------------------------------------------------*
052660* 3300/3310 - SAME SHAPE AS 3100/3110 AND 3200/3210,   *
052670* FOR THE VENDOR PIVOT - THE LAST SECTION PRINTED.      *
052680*---------------------------------------------------*
052700 3300-PRINT-VENDOR-SECTION.
052800     PERFORM 3900-PRINT-HEADING THRU 3900-EXIT.
052900     MOVE "SUMMARY BY VENDOR" TO RPT-HDG-SECTION-TITLE.
053000     WRITE SUMMARY-REPORT-LINE FROM RPT-HEADING-AREA.
053100     MOVE ZERO TO WS-GRAND-TOTAL.
053200     PERFORM 3310-PRINT-ONE-VENDOR-DETAIL THRU 3310-EXIT
053300         VARYING WS-TABLE-SUB FROM 1 BY 1
053400         UNTIL WS-TABLE-SUB > WS-VENDOR-COUNT.
053500     MOVE "VENDOR SECTION GRAND TOTAL" TO RPT-TOT-LABEL.
053600     PERFORM 3950-PRINT-GRAND-TOTAL THRU 3950-EXIT.
053700 3300-EXIT.
053800     EXIT.
053900 3310-PRINT-ONE-VENDOR-DETAIL.
054000     SET RPT-TYPE-DETAIL TO TRUE.
054100     MOVE WS-VENDOR-KEY (WS-TABLE-SUB) TO RPT-DTL-GROUP-VALUE.
054200     MOVE WS-VENDOR-TOTAL (WS-TABLE-SUB) TO RPT-DTL-TOTAL-AMT.
054300     ADD WS-VENDOR-TOTAL (WS-TABLE-SUB) TO WS-GRAND-TOTAL.
054400     WRITE SUMMARY-REPORT-LINE FROM RPT-DETAIL-AREA.
054500 3310-EXIT.
054600     EXIT.
054700*---------------------------------------------------*
054800* 3900 - SHARED HEADING BUILD - TITLE IS FILLED IN BY  *
054900* THE CALLING PARAGRAPH; THE DATE RANGE IS ALWAYS      *
055000* THE SAME FOR ALL THREE SECTIONS.                     *
055100*---------------------------------------------------*
055200 3900-PRINT-HEADING.
055210*         THE HEADING SHOWS THE WORKING COPY OF THE DATE
055220*         RANGE AS THE OPERATOR ENTERED IT ON THE PARAMETER
055230*         CARD, NOT THE WINDOWED CCYYMMDD KEYS BUILT FROM
055240*         IT - "ALL DATES" IN EITHER POSITION MEANS THAT
055250*         SIDE OF THE RANGE WAS LEFT BLANK ON THE CARD.
055300     MOVE SPACES TO RPT-HEADING-AREA.
055400     SET RPT-TYPE-HEADING TO TRUE.
055500     IF WS-PARM-DATE-FROM = SPACES
055600         MOVE "ALL DATES" TO RPT-HDG-DATE-FROM
055700     ELSE
055800         MOVE WS-PARM-DATE-FROM TO RPT-HDG-DATE-FROM
055900     END-IF.
056000     MOVE " TO " TO RPT-HDG-TO-LITERAL.
056100     IF WS-PARM-DATE-TO = SPACES
056200         MOVE "ALL DATES" TO RPT-HDG-DATE-TO
056300     ELSE
056400         MOVE WS-PARM-DATE-TO TO RPT-HDG-DATE-TO
056500     END-IF.
056600 3900-EXIT.
056700     EXIT.
056800*---------------------------------------------------*
056900* 3950 - SHARED GRAND-TOTAL FOOTER BUILD.              *
057000*---------------------------------------------------*
057100 3950-PRINT-GRAND-TOTAL.
057110*         RPT-TOT-LABEL IS SET BY THE CALLER (3100/3200/3300)
057120*         BEFORE THIS PERFORM, SO THIS PARAGRAPH NEED ONLY
057130*         MOVE THE ACCUMULATED WS-GRAND-TOTAL AND WRITE.
057200     MOVE SPACES TO RPT-TOTAL-AREA.
057300     SET RPT-TYPE-TOTAL TO TRUE.
057400     MOVE WS-GRAND-TOTAL TO RPT-TOT-AMT.
057500     WRITE SUMMARY-REPORT-LINE FROM RPT-TOTAL-AREA.
057600 3950-EXIT.
057700     EXIT.
