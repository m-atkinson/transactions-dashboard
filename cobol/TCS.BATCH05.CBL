000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        TCS-BATCH05.
000300 AUTHOR.            R HUTCHENS.
000400 INSTALLATION.      CONSUMER FINANCE DATA SERVICES.
000500 DATE-WRITTEN.      04/08/1987.
000600 DATE-COMPILED.     04/08/1987.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*                                                   *
001000*   TCS.BATCH05  -  TRANSACTION INGEST, ENRICHMENT  *
001100*                   AND MASTER FILE MAINTENANCE     *
001200*                                                   *
001300*   NIGHTLY DRIVER FOR THE TRANSACTION              *
001400*   CATEGORIZATION SYSTEM.  READS ONE RAW           *
001500*   TRANSACTION EXPORT (RAWTRAN), NORMALIZES THE    *
001600*   AMOUNT, BUILDS A COMBINED DESCRIPTION, CALLS     *
001700*   TCS.CLSF04 TO ASSIGN A VENDOR/CATEGORY/TAG, AND  *
001800*   APPENDS THE ENRICHED BATCH TO THE CUMULATIVE     *
001900*   MASTER FILE (MASTTRAN).  EVERY RECORD IN THE     *
002000*   BATCH IS STAMPED WITH THE SAME STATEMENT LABEL   *
002100*   AND PAYMENT METHOD, BOTH DERIVED FROM THE WHOLE  *
002200*   BATCH RATHER THAN FROM ANY ONE RECORD.           *
002300*                                                   *
002400*   THE OPERATOR DESCRIBES THE SOURCE FILE ON THE    *
002500*   BATCH PARAMETER CARD (BCHPARM) AT SUBMIT TIME -  *
002600*   THIS SHOP DOES NOT PROMPT THE OPERATOR OR SNIFF  *
002700*   THE SOURCE AT RUN TIME (SEE TCS.TIP02 BANNER).   *
002800*                                                   *
002900*****************************************************
003000*  C H A N G E   L O G
003100*---------------------------------------------------*
003200* DATE     BY    TICKET    DESCRIPTION              *
003300*---------------------------------------------------*
003400* 04/08/87 RH    CFD-0015  ORIGINAL PROGRAM - DEBIT/ *
003500*                          CREDIT NORMALIZE AND      *
003600*                          RULE-TABLE LOOKUP ONLY.   *
003700*                          (RULE LOOKUP IN-LINE AT   *
003800*                          THIS POINT - SEE CFD-0243 *
003900*                          BELOW.)                   *
004000* 09/02/88 RH    CFD-0100  ADDED COMBINED-          *
004100*                          DESCRIPTION BUILD         *
004200*                          (DESC-1 + DESC-2).        *
004300* 05/14/91 JT    CFD-0244  ADDED STATEMENT-LABEL     *
004400*                          DERIVATION FROM MIN/MAX   *
004500*                          TRAN DATE IN THE BATCH.   *
004600* 04/02/91 JT    CFD-0243  RULE LOOKUP PULLED OUT    *
004700*                          INTO TCS.CLSF04 AS A      *
004800*                          CALLED SUBPROGRAM SO THE  *
004900*                          RULE-LISTING PROGRAM CAN  *
005000*                          SHARE IT.                 *
005100* 06/02/89 JT    CFD-0146  ADDED SIGN-FLIP LOGIC FOR *
005200*                          EXPORTS THAT CARRY SPEND  *
005300*                          AS NEGATIVE.              *
005400* 07/07/94 MCV   CFD-0332  ADDED PAYMENT-METHOD      *
005500*                          DETERMINATION (CHASE      *
005600*                          FILENAME / AMEX           *
005700*                          "PLATINUM CARD" LITERAL / *
005800*                          VACU PARM OVERRIDE).      *
005900* 08/21/98 MCV   CFD-0564  Y2K REVIEW - TRAN-DATE    *
006000*                          WINDOWED 00-68=20XX,      *
006100*                          69-99=19XX IN 2400 BELOW. *
006200* 02/02/01 DPK   CFD-0693  MASTER FILE OPEN CHANGED  *
006300*                          TO EXTEND-OR-CREATE SO A  *
006400*                          FIRST-EVER RUN DOES NOT   *
006500*                          ABEND ON A MISSING        *
006600*                          MASTTRAN.                 *
006700* 06/18/03 DPK   CFD-0780  STAGED-RECORD TABLE       *
006800*                          RAISED FROM 1000 TO 3000  *
006900*                          ROWS FOR THE YEAR-END     *
007000*                          CONSOLIDATED STATEMENT    *
007100*                          RUN.                      *
007110* 03/11/09 RWK   CFD-0813  COMBINED DESCRIPTION NOW   *
007120*                          RIGHT-TRIMS DESC-1 AND     *
007130*                          DESC-2 BEFORE THE STRING -  *
007140*                          THE 40-BYTE CELLS WERE      *
007150*                          LEAVING A RUN OF BLANKS     *
007160*                          AHEAD OF THE COMMA.         *
007170* 03/11/09 RWK   CFD-0814  AMEX "PLATINUM CARD" SCAN   *
007180*                          NO LONGER LOWERCASES THE    *
007190*                          DESCRIPTION FIRST - THE      *
007200*                          LITERAL MATCH IS CASE-      *
007210*                          SENSITIVE ON THE AMEX        *
007220*                          EXPORT.                      *
007230* 03/11/09 RWK   CFD-0815  UNPARSEABLE TRAN DATES ARE  *
007240*                          NOW COUNTED AND PUT ON THE  *
007250*                          RUN LOG INSTEAD OF SILENTLY  *
007260*                          SKIPPED IN 2400.            *
007261* 03/18/09 RWK   CFD-0817  WS-PAYMENT-METHOD STAMPED    *
007262*                          IN 3210/3220/3230 NOW "chase"/ *
007263*                          "amex"/"vacu" LOWERCASE TO    *
007264*                          MATCH THE CODE VALUE ON THE    *
007265*                          MASTER RECORD - STATEMENT      *
007266*                          LABEL IN 3100 NOW READS         *
007267*                          "...to..." LOWERCASE TO MATCH   *
007268*                          THE PUBLISHED STATEMENT FORMAT. *
007270*****************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER.   IBM-3090.
007600 OBJECT-COMPUTER.   IBM-3090.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     CLASS BCH-ALPHABETIC    IS "A" THRU "Z", "a" THRU "z"
008000     CLASS BCH-NUMERIC-CDE   IS "0" THRU "9"
008100     UPSI-0.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT RAW-TRANS ASSIGN TO RAWTRAN
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-RAWTRAN-STATUS.
008700     SELECT MASTER-TRANS ASSIGN TO MASTTRAN
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-MASTTRAN-STATUS.
009000     SELECT BATCH-PARM ASSIGN TO BCHPARM
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-BCHPARM-STATUS.
009300 DATA DIVISION.
009400 FILE SECTION.
009500*---------------------------------------------------*
009600* ONE RAW TRANSACTION, AS EXPORTED FROM THE BANK OR   *
009700* CARD ISSUER.  LAYOUT DUPLICATED FROM TCS.TIP02 -    *
009800* THIS SHOP DOES NOT COPY RECORD LAYOUTS BETWEEN      *
009900* MEMBERS.                                            *
010000*---------------------------------------------------*
010100 FD  RAW-TRANS
010200     LABEL RECORD IS STANDARD
010300     RECORD CONTAINS 112 CHARACTERS
010400     DATA RECORD IS RAW-TRANSACTION-RECORD.
010500 01  RAW-TRANSACTION-RECORD.
010600     05  RAW-TRAN-DATE                 PIC X(08).
010700     05  RAW-DEBIT-AMT                 PIC S9(7)V99.
010800     05  RAW-CREDIT-AMT                PIC S9(7)V99.
010900     05  RAW-DESC-1                    PIC X(40).
011000     05  RAW-DESC-2                    PIC X(40).
011100     05  FILLER                        PIC X(06).
011200*---------------------------------------------------*
011300* ALTERNATE VIEW - TRAN DATE BROKEN OUT FOR THE       *
011400* DATE-RANGE TRACKING IN 2400 BELOW.                  *
011500*---------------------------------------------------*
011600 01  RAW-TRAN-DATE-BREAKDOWN REDEFINES RAW-TRANSACTION-RECORD.
011700     05  RAW-TRAN-DATE-PARTS.
011800         10  RAW-TRAN-MM               PIC X(02).
011900         10  FILLER                    PIC X(01).
012000         10  RAW-TRAN-DD               PIC X(02).
012100         10  FILLER                    PIC X(01).
012200         10  RAW-TRAN-YY               PIC X(02).
012300     05  FILLER                        PIC X(104).
012400*---------------------------------------------------*
012500* ALTERNATE VIEW - DESC-1 AND DESC-2 AS ONE 80-BYTE   *
012600* SCAN FIELD FOR THE "PLATINUM CARD" LITERAL CHECK.    *
012700*---------------------------------------------------*
012800 01  RAW-DESC-SCAN-VIEW REDEFINES RAW-TRANSACTION-RECORD.
012900     05  FILLER                        PIC X(26).
013000     05  RAW-DESC-SCAN-AREA            PIC X(80).
013100     05  FILLER                        PIC X(06).
013200*---------------------------------------------------*
013300* THE CUMULATIVE, ENRICHED MASTER TRANSACTION FILE.   *
013400* LAYOUT DUPLICATED FROM TCS.TIP03.                   *
013500*---------------------------------------------------*
013600 FD  MASTER-TRANS
013700     LABEL RECORD IS STANDARD
013800     RECORD CONTAINS 220 CHARACTERS
013900     DATA RECORD IS MASTER-TRANSACTION-RECORD.
014000 01  MASTER-TRANSACTION-RECORD.
014100     05  MST-TRAN-DATE                 PIC X(08).
014200     05  MST-AMOUNT                    PIC S9(7)V99.
014300     05  MST-DESCRIPTION               PIC X(82).
014400     05  MST-STATEMENT                 PIC X(28).
014500     05  MST-VENDOR                    PIC X(30).
014600     05  MST-CATEGORY                  PIC X(30).
014700     05  MST-TAG                       PIC X(20).
014800     05  MST-PAYMENT-METHOD            PIC X(10).
014900     05  FILLER                        PIC X(03).
015000*---------------------------------------------------*
015100* THE BATCH PARAMETER CARD.  ONE RECORD PER RUN,      *
015200* SUPPLIED BY THE JOB SUBMITTER IN PLACE OF THE        *
015300* INTERACTIVE PROMPTS THIS SHOP DOES NOT SUPPORT IN    *
015400* A BATCH ENVIRONMENT.                                *
015500*---------------------------------------------------*
015600 FD  BATCH-PARM
015700     LABEL RECORD IS STANDARD
015800     RECORD CONTAINS 80 CHARACTERS
015900     DATA RECORD IS BATCH-PARAMETER-RECORD.
016000 01  BATCH-PARAMETER-RECORD.
016100     05  PARM-SOURCE-FILE-ID           PIC X(28).
016200     05  PARM-FILE-SHAPE-CDE           PIC X(04).
016300         88  PARM-SHAPE-STANDARD        VALUE "STD ".
016400         88  PARM-SHAPE-VACU            VALUE "VACU".
016500     05  PARM-SIGN-FLIP-CONFIRMED      PIC X(01).
016600         88  PARM-FLIP-YES              VALUE "Y".
016700         88  PARM-FLIP-NO               VALUE "N".
016800     05  FILLER                        PIC X(47).
016900*---------------------------------------------------*
017000* ALTERNATE VIEW - THE PARAMETER CARD REREAD AS ONE   *
017100* LOWERCASE SCAN FIELD FOR THE FILENAME "CHASE" TEST.  *
017200*---------------------------------------------------*
017300 01  PARM-FILENAME-SCAN-VIEW
017400         REDEFINES BATCH-PARAMETER-RECORD.
017500     05  PARM-SCAN-FILE-ID             PIC X(28).
017600     05  FILLER                        PIC X(52).
017700 WORKING-STORAGE SECTION.
017710*---------------------------------------------------*
017720* FILE-STATUS CELLS FOR THE THREE SELECT CLAUSES      *
017730* ABOVE.  CFD-0693 ADDED THE 35 CONDITION ON THE       *
017740* MASTER FILE SO THE OPEN EXTEND IN 4000 CAN TELL A    *
017750* MISSING FILE FROM A REAL I-O ERROR.                  *
017760*---------------------------------------------------*
017800 01  WS-RAWTRAN-STATUS                 PIC X(02).
017900     88  WS-RAWTRAN-OK                 VALUE "00".
018000     88  WS-RAWTRAN-EOF                VALUE "10".
018100 01  WS-MASTTRAN-STATUS                PIC X(02).
018200     88  WS-MASTTRAN-OK                VALUE "00".
018300     88  WS-MASTTRAN-CREATED-NEW       VALUE "05".
018400     88  WS-MASTTRAN-NOT-FOUND         VALUE "35".
018500 01  WS-BCHPARM-STATUS                 PIC X(02).
018600     88  WS-BCHPARM-OK                 VALUE "00".
018700     88  WS-BCHPARM-EOF                VALUE "10".
018800*---------------------------------------------------*
018900* RUN-WIDE WORKING COPY OF THE PARAMETER CARD.        *
019000*---------------------------------------------------*
019100 01  WS-PARM-AREA.
019200     05  WS-PARM-FILE-ID               PIC X(28).
019300     05  WS-PARM-FILE-ID-LEN           PIC 9(2)  COMP.
019400     05  WS-PARM-SHAPE-CDE             PIC X(04).
019500     05  WS-PARM-FLIP-CONFIRMED        PIC X(01).
019600 01  WS-PARM-FILE-ID-LOWER             PIC X(28).
019700*---------------------------------------------------*
019800* THE RULE-ENGINE LINKAGE AREA, SHARED ACROSS BOTH    *
019900* CALLS TO TCS.CLSF04.                                *
020000*---------------------------------------------------*
020100 77  WS-RULE-COUNT                     PIC 9(4)  COMP.
020200 01  WS-CLASSIFY-AREA.
020300     05  WS-CLASSIFY-DESCRIPTION       PIC X(82).
020400     05  WS-CLASSIFY-VENDOR            PIC X(30).
020500     05  WS-CLASSIFY-CATEGORY          PIC X(30).
020600     05  WS-CLASSIFY-TAG               PIC X(20).
021400*---------------------------------------------------*
021500* ONE NORMALIZED, ENRICHED TRANSACTION, STAGED IN      *
021600* MEMORY UNTIL THE WHOLE BATCH HAS BEEN READ AND THE   *
021700* STATEMENT LABEL, PAYMENT METHOD AND SIGN-FLIP        *
021800* DECISION ARE KNOWN (CFD-0780 RAISED THE LIMIT TO     *
021900* 3000 ROWS).                                          *
022000*---------------------------------------------------*
022100 01  WS-STAGED-TABLE.
022200     05  WS-STAGED-ENTRY OCCURS 3000 TIMES.
022300         10  WS-STG-TRAN-DATE          PIC X(08).
022400         10  WS-STG-AMOUNT             PIC S9(7)V99.
022500         10  WS-STG-DESCRIPTION        PIC X(82).
022600         10  WS-STG-VENDOR             PIC X(30).
022700         10  WS-STG-CATEGORY           PIC X(30).
022800         10  WS-STG-TAG                PIC X(20).
022900 77  WS-STAGED-COUNT                   PIC 9(4)  COMP.
022950 77  WS-OVERFLOW-COUNT                 PIC 9(7)  COMP.
023000*---------------------------------------------------*
023100* DATE-RANGE AND SIGN-COUNT ACCUMULATORS FOR THE      *
023200* WHOLE BATCH.                                        *
023300*---------------------------------------------------*
023400 01  WS-DATE-TRACK.
023500     05  WS-ANY-VALID-DATE             PIC X(03) VALUE "NO ".
023600         88  WS-VALID-DATE-SEEN         VALUE "YES".
023700     05  WS-MIN-DATE-KEY               PIC 9(8)  COMP.
023800     05  WS-MAX-DATE-KEY               PIC 9(8)  COMP.
023900     05  WS-MIN-DATE-TEXT              PIC X(08).
024000     05  WS-MAX-DATE-TEXT              PIC X(08).
024100     05  WS-THIS-DATE-KEY              PIC 9(8)  COMP.
024200     05  WS-THIS-CENTURY               PIC 9(2)  COMP.
024300     05  WS-THIS-MM                    PIC 9(2)  COMP.
024400     05  WS-THIS-DD                    PIC 9(2)  COMP.
024500     05  WS-THIS-YY                    PIC 9(2)  COMP.
024600*---------------------------------------------------*
024700* ALTERNATE VIEW - MIN/MAX DATE KEYS SIDE BY SIDE FOR  *
024800* THE NIGHTLY RUN-LOG SNAPSHOT LINE.                   *
024900*---------------------------------------------------*
025000 01  WS-DATE-TRACK-LOG-VIEW REDEFINES WS-DATE-TRACK.
025100     05  FILLER                        PIC X(03).
025200     05  WS-LOG-MIN-MAX-KEYS           PIC X(08).
025300     05  FILLER                        PIC X(21).
025320 77  WS-BAD-DATE-COUNT                 PIC 9(7)  COMP.
025330*---------------------------------------------------*
025340* 2500-TRACK-SIGN-COUNTS TALLIES EVERY STAGED AMOUNT   *
025350* AS IT IS STAGED.  3300 COMPARES THE TWO COUNTS ONCE   *
025360* THE WHOLE BATCH IS IN AND FLIPS EVERY SIGN IF         *
025370* NEGATIVES OUTNUMBER POSITIVES AND THE OPERATOR        *
025380* CONFIRMED THE FLIP ON THE PARAMETER CARD.              *
025390*---------------------------------------------------*
025400 01  WS-SIGN-COUNTS.
025500     05  WS-POSITIVE-COUNT             PIC 9(7)  COMP.
025600     05  WS-NEGATIVE-COUNT             PIC 9(7)  COMP.
025700     05  WS-FLIP-AMOUNTS-SW            PIC X(03) VALUE "NO ".
025800         88  WS-FLIP-AMOUNTS            VALUE "YES".
025900         88  WS-DO-NOT-FLIP             VALUE "NO ".
026000*---------------------------------------------------*
026100* THE STATEMENT LABEL AND PAYMENT METHOD, ONCE        *
026200* DERIVED, ARE STAMPED ON EVERY RECORD IN THE BATCH.   *
026300*---------------------------------------------------*
026400 01  WS-BATCH-STAMP-AREA.
026500     05  WS-STATEMENT                  PIC X(28).
026600     05  WS-PAYMENT-METHOD             PIC X(10).
026700     05  WS-AMEX-LITERAL-FOUND         PIC X(03) VALUE "NO ".
026800         88  WS-AMEX-LITERAL-YES        VALUE "YES".
026850*---------------------------------------------------*
026860* WORK CELLS FOR 2100-NORMALIZE-AMOUNT.  HELD HERE    *
026870* RATHER THAN COMPUTED DIRECTLY INTO THE STAGED ROW    *
026880* SO A NON-NUMERIC DEBIT OR CREDIT CELL CAN BE FORCED   *
026890* TO ZERO BEFORE THE SUBTRACT RUNS.                     *
026895*---------------------------------------------------*
026900 01  WS-NORMALIZE-WORK.
027000     05  WS-DEBIT-WORK                 PIC S9(7)V99.
027100     05  WS-CREDIT-WORK                PIC S9(7)V99.
027150*---------------------------------------------------*
027160* WORK CELLS FOR 2200-BUILD-DESCRIPTION.  DESC-1 AND   *
027170* DESC-2 ARE COPIED HERE OFF THE RAW RECORD SO THEY     *
027180* CAN BE RIGHT-TRIMMED WITHOUT DISTURBING THE RAW       *
027190* RECORD ITSELF, WHICH 2400 AND 2600 STILL NEED IN ITS  *
027195* ORIGINAL, UNTRIMMED FORM.                             *
027198*---------------------------------------------------*
027200 01  WS-DESC-BUILD-WORK.
027300     05  WS-DESC-1-WORK                PIC X(40).
027400     05  WS-DESC-2-WORK                PIC X(40).
027510*---------------------------------------------------*
027511* TRIMMED LENGTH OF EACH DESCRIPTION HALF, SET BY      *
027512* 2210/2220 AND CONSUMED AS REFERENCE-MODIFICATION      *
027513* BOUNDS IN THE 2200 STRING STATEMENTS (CFD-0813).      *
027514*---------------------------------------------------*
027520 77  WS-DESC-1-LEN                     PIC 9(2)  COMP.
027540 77  WS-DESC-2-LEN                     PIC 9(2)  COMP.
027545*---------------------------------------------------*
027546* WS-TABLE-SUB IS THE SHARED SUBSCRIPT FOR THE TWO      *
027547* END-OF-BATCH PASSES OVER WS-STAGED-TABLE IN 3300 AND   *
027548* 4000 - THE SIGN-FLIP PASS AND THE MASTER-FILE WRITE     *
027549* PASS NEVER RUN AT THE SAME TIME, SO ONE SUBSCRIPT        *
027551* SERVES BOTH.  WS-SCAN-TALLY IS THE SHARED INSPECT         *
027552* TALLYING COUNTER FOR 2600 AND 3210 - BOTH RESET IT TO     *
027553* ZERO BEFORE EVERY USE.                                     *
027554*---------------------------------------------------*
027600 77  WS-TABLE-SUB                      PIC 9(4)  COMP.
027650 77  WS-SCAN-TALLY                     PIC 9(4)  COMP.
027800 PROCEDURE DIVISION.
027810*---------------------------------------------------*
027820* 0000 - CLASSIC READ-PROCESS-UNTIL-EOF SHAPE.  ALL    *
027830* OF THE STAGING WORK HAPPENS ONE RAW RECORD AT A      *
027840* TIME IN 2000; THE STATEMENT LABEL, PAYMENT METHOD     *
027850* AND SIGN-FLIP DECISION CANNOT BE MADE UNTIL THE       *
027860* WHOLE BATCH HAS BEEN SEEN, SO THOSE WAIT FOR 9000     *
027870* AFTER THE LOOP ENDS.                                  *
027880*---------------------------------------------------*
027900 0000-MAIN-LINE.
028000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
028100     PERFORM 2000-PROCESS-ONE-TRANS THRU 2000-EXIT
028200         UNTIL WS-RAWTRAN-EOF.
028300     PERFORM 9000-TERMINATE-BATCH THRU 9000-EXIT.
028400     STOP RUN.
028500*---------------------------------------------------*
028600* 1000 - READ THE PARAMETER CARD, LOAD THE VENDOR     *
028700* RULE TABLE, OPEN THE RAW FILE AND PRIME THE READ.   *
028800*---------------------------------------------------*
028900 1000-INITIALIZE.
028950*         TCSLOAD LOADS THE VENDOR/CATEGORY/TAG RULE
028960*         TABLE INTO TCS.CLSF04'S OWN WORKING-STORAGE
028970*         (WS-RULE-TABLE THERE) AND HANDS BACK ONLY THE
028980*         ROW COUNT - THE TABLE ITSELF NEVER CROSSES
028990*         THE CALL BOUNDARY.
029000     PERFORM 1100-READ-PARM-CARD THRU 1100-EXIT.
029100     CALL "TCSLOAD" USING WS-RULE-COUNT.
029200     MOVE ZERO TO WS-STAGED-COUNT.
029210     MOVE ZERO TO WS-OVERFLOW-COUNT.
029220     MOVE ZERO TO WS-BAD-DATE-COUNT.
029300     MOVE ZERO TO WS-POSITIVE-COUNT WS-NEGATIVE-COUNT.
029500     MOVE 99999999 TO WS-MIN-DATE-KEY.
029600     MOVE ZERO TO WS-MAX-DATE-KEY.
029700     SET WS-DO-NOT-FLIP TO TRUE.
029800     OPEN INPUT RAW-TRANS.
029900     PERFORM 2900-READ-RAW-TRAN THRU 2900-EXIT.
030000 1000-EXIT.
030100     EXIT.
030110*---------------------------------------------------*
030120* 1100 - THE BCHPARM CARD IS OPTIONAL - A MISSING OR   *
030130* UNREADABLE CARD FALLS BACK TO THE "STD " FILE-SHAPE  *
030140* CODE AND "N" (DO NOT CONFIRM THE SIGN FLIP), WHICH    *
030150* IS WHY THE DEFAULTS ARE MOVED IN BEFORE THE OPEN/     *
030160* READ IS EVEN ATTEMPTED.  WS-PARM-FILE-ID-LEN IS SET   *
030170* TO THE TRIMMED LENGTH OF THE SOURCE FILE IDENTIFIER   *
030180* HERE SO 3100 AND 3210 DO NOT HAVE TO RE-SCAN IT.      *
030190*---------------------------------------------------*
030200 1100-READ-PARM-CARD.
030300     MOVE SPACES TO WS-PARM-AREA.
030400     MOVE "STD " TO WS-PARM-SHAPE-CDE.
030500     MOVE "N" TO WS-PARM-FLIP-CONFIRMED.
030600     OPEN INPUT BATCH-PARM.
030700     IF WS-BCHPARM-OK
030800         READ BATCH-PARM
030900             AT END
031000                 SET WS-BCHPARM-EOF TO TRUE
031100         END-READ
031200         IF WS-BCHPARM-OK
031300             MOVE PARM-SOURCE-FILE-ID      TO WS-PARM-FILE-ID
031400             MOVE PARM-FILE-SHAPE-CDE      TO WS-PARM-SHAPE-CDE
031500             MOVE PARM-SIGN-FLIP-CONFIRMED TO WS-PARM-FLIP-CONFIRMED
031600         END-IF
031700         CLOSE BATCH-PARM
031800     END-IF.
031810*         TRIM THE SOURCE FILE IDENTIFIER DOWN TO ITS
031820*         REAL LENGTH NOW, ONE TRAILING BLANK AT A TIME,
031830*         SO LATER PARAGRAPHS CAN REFERENCE-MODIFY IT
031840*         WITHOUT PICKING UP THE PAD.
031900     MOVE 28 TO WS-PARM-FILE-ID-LEN.
032000     PERFORM 1110-TRIM-FILE-ID-ONE-POS THRU 1110-EXIT
032100         UNTIL WS-PARM-FILE-ID-LEN = ZERO
032200         OR WS-PARM-FILE-ID (WS-PARM-FILE-ID-LEN:1) NOT = SPACE.
032400 1100-EXIT.
032500     EXIT.
032505*    1110 - ONE POSITION PER CALL, RIGHT-TRIM-SCAN
032506*    IDIOM - SEE 2210/2220 IN 2200 AND 2500/2520 IN
032507*    TCS.CLSF04 FOR THE SAME SHAPE APPLIED ELSEWHERE.
032510 1110-TRIM-FILE-ID-ONE-POS.
032520     SUBTRACT 1 FROM WS-PARM-FILE-ID-LEN.
032530 1110-EXIT.
032540     EXIT.
032600*---------------------------------------------------*
032700* 2000 - PROCESS ONE RAW TRANSACTION INTO THE STAGED  *
032800* TABLE.  THE STATEMENT LABEL, PAYMENT METHOD AND     *
032900* SIGN-FLIP DECISION ARE APPLIED LATER, IN 9000.  A    *
032950* BATCH DEEPER THAN THE 3000-ROW TABLE (CFD-0780)      *
032960* SIMPLY STOPS STAGING - THE OVERFLOW COUNT GOES ON    *
032970* THE RUN LOG FOR THE OPERATOR TO RERUN IN TWO PIECES. *
033000*---------------------------------------------------*
033100 2000-PROCESS-ONE-TRANS.
033105*         OVERFLOW GUARD FIRST, BEFORE ANY OF THE
033106*         NORMALIZE/CLASSIFY/STAGE WORK BELOW - A
033107*         RECORD THAT WOULD BE THE 3001ST ROW IS
033108*         COUNTED AND DROPPED, NOT STAGED.
033110     IF WS-STAGED-COUNT = 3000
033120         ADD 1 TO WS-OVERFLOW-COUNT
033130         PERFORM 2900-READ-RAW-TRAN THRU 2900-EXIT
033140         GO TO 2000-EXIT
033150     END-IF.
033155*         THE SEVEN STEPS BELOW RUN IN A FIXED ORDER
033156*         FOR EVERY RECORD THAT MAKES IT PAST THE
033157*         GUARD ABOVE - NORMALIZE, BUILD THE
033158*         DESCRIPTION, CLASSIFY, TRACK THE DATE RANGE,
033159*         TRACK THE SIGN COUNT, CHECK FOR THE AMEX
033160*         LITERAL, THEN STAGE THE RESULT.
033200     PERFORM 2100-NORMALIZE-AMOUNT THRU 2100-EXIT.
033300     PERFORM 2200-BUILD-DESCRIPTION THRU 2200-EXIT.
033400     PERFORM 2300-CLASSIFY-TRANSACTION THRU 2300-EXIT.
033500     PERFORM 2400-TRACK-DATE-RANGE THRU 2400-EXIT.
033600     PERFORM 2500-TRACK-SIGN-COUNTS THRU 2500-EXIT.
033700     PERFORM 2600-CHECK-AMEX-LITERAL THRU 2600-EXIT.
033800     PERFORM 2700-STAGE-RECORD THRU 2700-EXIT.
033900     PERFORM 2900-READ-RAW-TRAN THRU 2900-EXIT.
034000 2000-EXIT.
034100     EXIT.
034200*---------------------------------------------------*
034300* 2100 - AMOUNT = DEBIT - CREDIT.  A NON-NUMERIC OR   *
034400* MISSING AMOUNT CELL IS TREATED AS ZERO.             *
034500*---------------------------------------------------*
034600 2100-NORMALIZE-AMOUNT.
034700     IF RAW-DEBIT-AMT NUMERIC
034800         MOVE RAW-DEBIT-AMT TO WS-DEBIT-WORK
034900     ELSE
035000         MOVE ZERO TO WS-DEBIT-WORK
035100     END-IF.
035200     IF RAW-CREDIT-AMT NUMERIC
035300         MOVE RAW-CREDIT-AMT TO WS-CREDIT-WORK
035400     ELSE
035500         MOVE ZERO TO WS-CREDIT-WORK
035600     END-IF.
035700     SUBTRACT WS-CREDIT-WORK FROM WS-DEBIT-WORK
035800         GIVING WS-STG-AMOUNT (WS-STAGED-COUNT + 1).
035900 2100-EXIT.
036000     EXIT.
036100*---------------------------------------------------*
036200* 2200 - COMBINED DESCRIPTION IS DESC-1, THEN ", "    *
036300* AND DESC-2 WHEN DESC-2 IS NOT BLANK.  EACH PART IS   *
036350* RIGHT-TRIMMED FIRST (CFD-0813) SO THE 40-BYTE RAW    *
036360* CELLS DO NOT LEAVE A RUN OF BLANKS AHEAD OF THE      *
036370* COMMA OR AT THE END OF THE COMBINED DESCRIPTION.      *
036400*---------------------------------------------------*
036500 2200-BUILD-DESCRIPTION.
036600     MOVE RAW-DESC-1 TO WS-DESC-1-WORK.
036700     MOVE RAW-DESC-2 TO WS-DESC-2-WORK.
036710     PERFORM 2210-TRIM-DESC-1-LENGTH THRU 2210-EXIT.
036720     PERFORM 2220-TRIM-DESC-2-LENGTH THRU 2220-EXIT.
036730     IF WS-DESC-1-LEN = ZERO
036740         MOVE 1 TO WS-DESC-1-LEN
036750     END-IF.
036800     MOVE SPACES TO WS-CLASSIFY-DESCRIPTION.
036900     IF WS-DESC-2-WORK = SPACES
037000         STRING WS-DESC-1-WORK (1:WS-DESC-1-LEN) DELIMITED BY SIZE
037100             INTO WS-CLASSIFY-DESCRIPTION
037200         END-STRING
037300     ELSE
037400         STRING WS-DESC-1-WORK (1:WS-DESC-1-LEN) DELIMITED BY SIZE
037500             ", "          DELIMITED BY SIZE
037600             WS-DESC-2-WORK (1:WS-DESC-2-LEN) DELIMITED BY SIZE
037700             INTO WS-CLASSIFY-DESCRIPTION
037800         END-STRING
037900     END-IF.
038000 2200-EXIT.
038100     EXIT.
038110 2210-TRIM-DESC-1-LENGTH.
038120     MOVE 40 TO WS-DESC-1-LEN.
038130     PERFORM 2215-TRIM-DESC-1-ONE-POS THRU 2215-EXIT
038140         UNTIL WS-DESC-1-LEN = ZERO
038150         OR WS-DESC-1-WORK (WS-DESC-1-LEN:1) NOT = SPACE.
038160 2210-EXIT.
038170     EXIT.
038180 2215-TRIM-DESC-1-ONE-POS.
038190     SUBTRACT 1 FROM WS-DESC-1-LEN.
038200 2215-EXIT.
038210     EXIT.
038220 2220-TRIM-DESC-2-LENGTH.
038230     MOVE 40 TO WS-DESC-2-LEN.
038240     PERFORM 2225-TRIM-DESC-2-ONE-POS THRU 2225-EXIT
038250         UNTIL WS-DESC-2-LEN = ZERO
038260         OR WS-DESC-2-WORK (WS-DESC-2-LEN:1) NOT = SPACE.
038270 2220-EXIT.
038280     EXIT.
038290 2225-TRIM-DESC-2-ONE-POS.
038300     SUBTRACT 1 FROM WS-DESC-2-LEN.
038310 2225-EXIT.
038320     EXIT.
038330*---------------------------------------------------*
038340* 2300 - CALL THE RULE ENGINE TO ASSIGN VENDOR,       *
038350* CATEGORY AND TAG.                                    *
038360*---------------------------------------------------*
038370 2300-CLASSIFY-TRANSACTION.
038380     CALL "TCSCLSF" USING WS-CLASSIFY-AREA.
038390 2300-EXIT.
038400     EXIT.
039000*---------------------------------------------------*
039100* 2400 - BUILD AN 8-DIGIT CCYYMMDD SORT KEY FOR THE   *
039200* TRAN DATE (Y2K WINDOW - 00-68=20XX, 69-99=19XX) AND  *
039300* TRACK THE RUNNING MIN/MAX FOR THE BATCH.  A TRAN     *
039400* DATE WHOSE MM/DD/YY PIECES ARE NOT ALL NUMERIC IS    *
039450* SKIPPED FOR RANGE-TRACKING PURPOSES, BUT IS COUNTED   *
039460* AND PUT ON THE RUN LOG (CFD-0815) SO THE OPERATOR    *
039470* KNOWS THE SOURCE FILE CARRIED A BAD TRAN-DATE CELL.   *
039600*---------------------------------------------------*
039700 2400-TRACK-DATE-RANGE.
039800     IF RAW-TRAN-MM NOT NUMERIC
039900         OR RAW-TRAN-DD NOT NUMERIC
040000         OR RAW-TRAN-YY NOT NUMERIC
040050         ADD 1 TO WS-BAD-DATE-COUNT
040070         DISPLAY "TCSBATCH RUN LOG - UNPARSEABLE TRAN DATE "
040080             RAW-TRAN-DATE " - RECORD SKIPPED FOR RANGE"
040100         GO TO 2400-EXIT
040200     END-IF.
040210*         CFD-0564 Y2K WINDOW - A TWO-DIGIT YEAR OF
040220*         00 THROUGH 68 IS TAKEN AS 20XX, AND 69
040230*         THROUGH 99 AS 19XX.  THIS SHOP'S EXPORT
040240*         FEEDS HAVE NEVER CARRIED A DATE BEFORE 1969,
040250*         SO THE WINDOW HAS NEVER NEEDED REVISITING.
040300     MOVE RAW-TRAN-MM TO WS-THIS-MM.
040400     MOVE RAW-TRAN-DD TO WS-THIS-DD.
040500     MOVE RAW-TRAN-YY TO WS-THIS-YY.
040600     IF WS-THIS-YY <= 68
040700         MOVE 20 TO WS-THIS-CENTURY
040800     ELSE
040900         MOVE 19 TO WS-THIS-CENTURY
041000     END-IF.
041100     COMPUTE WS-THIS-DATE-KEY =
041200         (WS-THIS-CENTURY * 1000000) + (WS-THIS-YY * 10000)
041300         + (WS-THIS-MM * 100) + WS-THIS-DD.
041310*         WS-THIS-DATE-KEY IS AN 8-DIGIT CCYYMMDD
041320*         INTEGER SO THE MIN/MAX COMPARES BELOW ARE
041330*         PLAIN NUMERIC COMPARES, NOT A DATE-AWARE
041340*         ROUTINE - SORTABLE AND COMPARABLE BY
041350*         CONSTRUCTION.
041400     IF WS-THIS-DATE-KEY < WS-MIN-DATE-KEY
041500         MOVE WS-THIS-DATE-KEY TO WS-MIN-DATE-KEY
041600         MOVE RAW-TRAN-DATE    TO WS-MIN-DATE-TEXT
041700     END-IF.
041800     IF WS-THIS-DATE-KEY > WS-MAX-DATE-KEY
041900         MOVE WS-THIS-DATE-KEY TO WS-MAX-DATE-KEY
042000         MOVE RAW-TRAN-DATE    TO WS-MAX-DATE-TEXT
042100     END-IF.
042200     SET WS-VALID-DATE-SEEN TO TRUE.
042300 2400-EXIT.
042400     EXIT.
042500*---------------------------------------------------*
042600* 2500 - COUNT POSITIVE VS. NEGATIVE AMOUNTS FOR THE   *
042700* SIGN-FLIP DECISION IN 3300.                          *
042800*---------------------------------------------------*
042900 2500-TRACK-SIGN-COUNTS.
043000     IF WS-STG-AMOUNT (WS-STAGED-COUNT + 1) < ZERO
043100         ADD 1 TO WS-NEGATIVE-COUNT
043200     ELSE
043300         IF WS-STG-AMOUNT (WS-STAGED-COUNT + 1) > ZERO
043400             ADD 1 TO WS-POSITIVE-COUNT
043500         END-IF
043600     END-IF.
043700 2500-EXIT.
043800     EXIT.
043900*---------------------------------------------------*
044000* 2600 - IF THIS RECORD'S DESCRIPTION CONTAINS THE     *
044100* LITERAL "PLATINUM CARD", FLAG IT FOR THE BATCH - ANY *
044150* ONE HIT MEANS AMEX FOR THE WHOLE BATCH.  THE MATCH   *
044175* IS CASE-SENSITIVE (CFD-0814) - THE AMEX EXPORT        *
044180* ALWAYS CARRIES THE LITERAL IN MIXED CASE EXACTLY AS   *
044190* SHOWN HERE, AND LOWERCASING THE SCAN AREA FIRST WAS    *
044200* MATCHING DESCRIPTIONS THAT MERELY CONTAINED THE       *
044300* WORDS IN LOWER OR UPPER CASE.                         *
044400*---------------------------------------------------*
044500 2600-CHECK-AMEX-LITERAL.
044600     IF RAW-DESC-SCAN-AREA (1:80) = SPACES
044700*         NOTHING TO SCAN - BOTH DESC-1 AND DESC-2
044800*         WERE BLANK ON THIS RECORD, SO THERE IS NO
044900*         LITERAL TO FIND HERE.
045100         GO TO 2600-EXIT
045200     END-IF.
045250     MOVE ZERO TO WS-SCAN-TALLY.
045300     INSPECT RAW-DESC-SCAN-AREA TALLYING WS-SCAN-TALLY
045400         FOR ALL "Platinum Card".
045500     IF WS-SCAN-TALLY > ZERO
045600         SET WS-AMEX-LITERAL-YES TO TRUE
045700     END-IF.
045800 2600-EXIT.
045900     EXIT.
046000*---------------------------------------------------*
046100* 2700 - MOVE THE NORMALIZED AMOUNT, DATE,             *
046200* DESCRIPTION AND CLASSIFICATION INTO THE STAGED       *
046300* TABLE ROW FOR THIS TRANSACTION.                       *
046400*---------------------------------------------------*
046500 2700-STAGE-RECORD.
046510*         THE TABLE ROW IS ADDRESSED BY WS-STAGED-COUNT
046520*         AFTER IT IS INCREMENTED HERE - 2100 ALREADY
046530*         STAGED THIS RECORD'S AMOUNT ONE ROW AHEAD,
046540*         WITH WS-STAGED-COUNT + 1, BEFORE THIS
046550*         PARAGRAPH EVER RUNS.
046600     ADD 1 TO WS-STAGED-COUNT.
046700     MOVE RAW-TRAN-DATE            TO WS-STG-TRAN-DATE (WS-STAGED-COUNT).
046800     MOVE WS-CLASSIFY-DESCRIPTION  TO WS-STG-DESCRIPTION (WS-STAGED-COUNT).
046900     MOVE WS-CLASSIFY-VENDOR       TO WS-STG-VENDOR (WS-STAGED-COUNT).
047000     MOVE WS-CLASSIFY-CATEGORY     TO WS-STG-CATEGORY (WS-STAGED-COUNT).
047100     MOVE WS-CLASSIFY-TAG          TO WS-STG-TAG (WS-STAGED-COUNT).
047200 2700-EXIT.
047300     EXIT.
047310*---------------------------------------------------*
047320* 2900 - PRIMING READ AND EVERY SUBSEQUENT READ OF THE *
047330* RAW EXPORT FILE.  CALLED ONCE FROM 1000 BEFORE THE    *
047340* MAIN LOOP STARTS AND ONCE FROM THE BOTTOM OF 2000     *
047350* FOR EVERY TRANSACTION PROCESSED, INCLUDING THE ONE     *
047360* THAT TRIPS THE 3000-ROW OVERFLOW GUARD.                *
047370*---------------------------------------------------*
047400 2900-READ-RAW-TRAN.
047500     READ RAW-TRANS
047600         AT END
047700             SET WS-RAWTRAN-EOF TO TRUE
047800     END-READ.
047900 2900-EXIT.
048000     EXIT.
048100*---------------------------------------------------*
048200* 9000 - ONCE THE WHOLE BATCH HAS BEEN STAGED, DERIVE  *
048300* THE STATEMENT LABEL AND PAYMENT METHOD, DECIDE       *
048400* WHETHER TO FLIP SIGNS, AND APPEND EVERYTHING TO      *
048500* THE MASTER FILE.                                     *
048600*---------------------------------------------------*
048700 9000-TERMINATE-BATCH.
048710*         CLOSE THE RAW FILE BEFORE ANY OF THE 3100-
048720*         3300 DERIVATIONS RUN - NONE OF THEM TOUCH
048730*         RAW-TRANS AGAIN, THEY ALL WORK OFF
048740*         WS-STAGED-TABLE AND THE BATCH-WIDE
048750*         ACCUMULATORS BUILT WHILE IT WAS OPEN.
048800     CLOSE RAW-TRANS.
048900     PERFORM 3100-BUILD-STATEMENT-LABEL THRU 3100-EXIT.
049000     PERFORM 3200-DETERMINE-PAYMENT-METHOD THRU 3200-EXIT.
049100     PERFORM 3300-APPLY-SIGN-FLIP THRU 3300-EXIT.
049200     PERFORM 4000-APPEND-MASTER-FILE THRU 4000-EXIT.
049300 9000-EXIT.
049400     EXIT.
049500*---------------------------------------------------*
049600* 3100 - STATEMENT = "MAX-DATE to MIN-DATE" WHEN ANY   *
049700* VALID DATE WAS SEEN; OTHERWISE FALL BACK TO THE      *
049800* LAST 28 CHARACTERS OF THE SOURCE FILE IDENTIFIER.    *
049900*---------------------------------------------------*
050000 3100-BUILD-STATEMENT-LABEL.
050100     MOVE SPACES TO WS-STATEMENT.
050200     IF WS-VALID-DATE-SEEN
050300         STRING WS-MAX-DATE-TEXT DELIMITED BY SIZE
050400             " to "         DELIMITED BY SIZE
050500             WS-MIN-DATE-TEXT DELIMITED BY SIZE
050600             INTO WS-STATEMENT
050700         END-STRING
050800     ELSE
050900         IF WS-PARM-FILE-ID-LEN = ZERO
051000             MOVE SPACES TO WS-STATEMENT
051100         ELSE
051200             IF WS-PARM-FILE-ID-LEN > 28
051300                 STRING WS-PARM-FILE-ID
051400                     (WS-PARM-FILE-ID-LEN - 27:28)
051500                     DELIMITED BY SIZE INTO WS-STATEMENT
051600                 END-STRING
051700             ELSE
051800                 MOVE WS-PARM-FILE-ID (1:WS-PARM-FILE-ID-LEN)
051900                     TO WS-STATEMENT
052000             END-IF
052100         END-IF
052200     END-IF.
052300 3100-EXIT.
052400     EXIT.
052500*---------------------------------------------------*
052600* 3200 - PAYMENT METHOD PRECEDENCE: CHASE (FROM        *
052700* FILENAME) IS OVERRIDDEN BY AMEX (FROM THE            *
052800* "PLATINUM CARD" LITERAL), WHICH IS IN TURN           *
052900* OVERRIDDEN BY VACU (FROM THE PARAMETER CARD'S FILE-  *
053000* SHAPE CODE).                                         *
053100*---------------------------------------------------*
053200 3200-DETERMINE-PAYMENT-METHOD.
053300     MOVE SPACES TO WS-PAYMENT-METHOD.
053400     PERFORM 3210-CHECK-FILENAME-CHASE THRU 3210-EXIT.
053500     PERFORM 3220-CHECK-AMEX-LITERAL THRU 3220-EXIT.
053600     PERFORM 3230-CHECK-VACU-SHAPE THRU 3230-EXIT.
053700 3200-EXIT.
053800     EXIT.
053810*    3210 - LOWERCASE THE SOURCE FILE IDENTIFIER AND
053820*    LOOK FOR "chase" IN IT - THE CHASE EXPORT'S
053830*    FILENAME CONVENTION IS THE ONLY SIGNAL THIS SHOP
053840*    HAS FOR THAT CARD, SINCE THE CHASE EXPORT CARRIES
053850*    NO PAYMENT-METHOD INDICATOR OF ITS OWN.
053900 3210-CHECK-FILENAME-CHASE.
054000     IF WS-PARM-FILE-ID-LEN = ZERO
054100         GO TO 3210-EXIT
054200     END-IF.
054300     MOVE WS-PARM-FILE-ID TO WS-PARM-FILE-ID-LOWER.
054400     INSPECT WS-PARM-FILE-ID-LOWER CONVERTING
054500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
054600         "abcdefghijklmnopqrstuvwxyz".
054650     MOVE ZERO TO WS-SCAN-TALLY.
054700     INSPECT WS-PARM-FILE-ID-LOWER TALLYING WS-SCAN-TALLY
054800         FOR ALL "chase".
054900     IF WS-SCAN-TALLY > ZERO
055000         MOVE "chase" TO WS-PAYMENT-METHOD
055100     END-IF.
055200 3210-EXIT.
055300     EXIT.
055310*    3220 - WS-AMEX-LITERAL-YES WAS ALREADY SET IN 2600
055320*    DURING THE PER-RECORD PASS, BEFORE THE BATCH EVER
055330*    REACHED THIS END-OF-RUN PARAGRAPH - ONE "PLATINUM
055340*    CARD" HIT ANYWHERE IN THE BATCH IS ENOUGH TO MARK
055350*    THE WHOLE BATCH AS AMEX, OVERRIDING CHASE.
055400 3220-CHECK-AMEX-LITERAL.
055500     IF WS-AMEX-LITERAL-YES
055600         MOVE "amex" TO WS-PAYMENT-METHOD
055700     END-IF.
055800 3220-EXIT.
055900     EXIT.
055910*    3230 - THE OPERATOR'S OWN SAY-SO ON THE PARAMETER
055920*    CARD OUTRANKS BOTH OF THE ABOVE - A VACU EXPORT
055930*    CARRIES NEITHER A RECOGNIZABLE FILENAME NOR A
055940*    "PLATINUM CARD" LITERAL, SO THE SHAPE CODE IS THE
055950*    ONLY WAY TO TELL THE SYSTEM IT IS LOOKING AT ONE.
056000 3230-CHECK-VACU-SHAPE.
056100     IF PARM-SHAPE-VACU
056200         MOVE "vacu" TO WS-PAYMENT-METHOD
056300     END-IF.
056400 3230-EXIT.
056500     EXIT.
056600*---------------------------------------------------*
056700* 3300 - FLIP EVERY AMOUNT IN THE BATCH WHEN NEGATIVE  *
056800* AMOUNTS OUTNUMBER POSITIVE ONES AND THE OPERATOR     *
056900* CONFIRMED THE FLIP ON THE PARAMETER CARD.  THIS      *
057000* SHOP DOES NOT GUESS AT THE FLIP WITHOUT THE          *
057100* OPERATOR'S SAY-SO.                                   *
057200*---------------------------------------------------*
057300 3300-APPLY-SIGN-FLIP.
057310*         THE FLIP IS A BATCH-WIDE DECISION, NOT A
057320*         PER-RECORD ONE - SOME EXPORTS CARRY SPEND AS
057330*         A NEGATIVE DEBIT (CFD-0146), AND THE OPERATOR
057340*         CONFIRMS ON THE PARAMETER CARD WHETHER THIS
057350*         RUN'S SOURCE FILE IS ONE OF THOSE.
057400     IF WS-NEGATIVE-COUNT > WS-POSITIVE-COUNT
057500         AND WS-PARM-FLIP-CONFIRMED = "Y"
057600         SET WS-FLIP-AMOUNTS TO TRUE
057700     END-IF.
057800     IF WS-FLIP-AMOUNTS
057900         PERFORM 3310-FLIP-ONE-AMOUNT THRU 3310-EXIT
058000             VARYING WS-TABLE-SUB FROM 1 BY 1
058100             UNTIL WS-TABLE-SUB > WS-STAGED-COUNT
058200     END-IF.
058300 3300-EXIT.
058400     EXIT.
058410*    3310 - ONE STAGED ROW PER CALL, INDEXED BY
058420*    WS-TABLE-SUB FROM THE VARYING CLAUSE ABOVE.
058500 3310-FLIP-ONE-AMOUNT.
058600     MULTIPLY -1 BY WS-STG-AMOUNT (WS-TABLE-SUB).
058700 3310-EXIT.
058800     EXIT.
058900*---------------------------------------------------*
059000* 4000 - OPEN THE MASTER FILE FOR EXTEND; IF IT DOES   *
059100* NOT YET EXIST, OPEN IT FOR OUTPUT INSTEAD SO THE     *
059200* FIRST-EVER RUN CREATES IT (CFD-0693).  THEN WRITE    *
059300* ONE MASTER RECORD PER STAGED TRANSACTION, STAMPING   *
059400* THE STATEMENT LABEL AND PAYMENT METHOD DERIVED       *
059500* ABOVE ON EVERY ONE.                                  *
059600*---------------------------------------------------*
059700 4000-APPEND-MASTER-FILE.
059710*         OPEN EXTEND FIRST - THAT IS THE NORMAL CASE,
059720*         AN EXISTING MASTER FILE FROM A PRIOR NIGHT'S
059730*         RUN.  STATUS 35 (FILE NOT FOUND) ON THE
059740*         EXTEND MEANS THIS IS THE FIRST-EVER RUN, SO
059750*         FALL BACK TO OPEN OUTPUT TO CREATE IT
059760*         (CFD-0693).
059800     OPEN EXTEND MASTER-TRANS.
059900     IF WS-MASTTRAN-NOT-FOUND
060000         OPEN OUTPUT MASTER-TRANS
060100     END-IF.
060200     PERFORM 4100-WRITE-ONE-MASTER-RECORD THRU 4100-EXIT
060300         VARYING WS-TABLE-SUB FROM 1 BY 1
060400         UNTIL WS-TABLE-SUB > WS-STAGED-COUNT.
060500     CLOSE MASTER-TRANS.
060600 4000-EXIT.
060700     EXIT.
060710*    4100 - ONE MASTER RECORD PER STAGED TRANSACTION.
060720*    WS-STATEMENT AND WS-PAYMENT-METHOD ARE THE SAME
060730*    ON EVERY RECORD WRITTEN HERE - BOTH WERE DERIVED
060740*    ONCE, FOR THE WHOLE BATCH, IN 3100 AND 3200.
060800 4100-WRITE-ONE-MASTER-RECORD.
060900     MOVE WS-STG-TRAN-DATE (WS-TABLE-SUB) TO MST-TRAN-DATE.
061000     MOVE WS-STG-AMOUNT    (WS-TABLE-SUB) TO MST-AMOUNT.
061100     MOVE WS-STG-DESCRIPTION (WS-TABLE-SUB) TO MST-DESCRIPTION.
061200     MOVE WS-STATEMENT                     TO MST-STATEMENT.
061300     MOVE WS-STG-VENDOR    (WS-TABLE-SUB) TO MST-VENDOR.
061400     MOVE WS-STG-CATEGORY  (WS-TABLE-SUB) TO MST-CATEGORY.
061500     MOVE WS-STG-TAG       (WS-TABLE-SUB) TO MST-TAG.
061600     MOVE WS-PAYMENT-METHOD                TO MST-PAYMENT-METHOD.
061700     WRITE MASTER-TRANSACTION-RECORD.
061800 4100-EXIT.
061900     EXIT.
