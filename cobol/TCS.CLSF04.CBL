000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        TCSCLSF4.
000300 AUTHOR.            J TREMBLE.
000400 INSTALLATION.      CONSUMER FINANCE DATA SERVICES.
000500 DATE-WRITTEN.      04/02/1991.
000600 DATE-COMPILED.     04/02/1991.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*                                                   *
001000*   TCS.CLSF04  -  VENDOR RULE CLASSIFICATION        *
001100*                  ENGINE (CALLED SUBPROGRAM)        *
001200*                                                   *
001300*   CALLED BY TCS.BATCH05 ONCE AT START-UP (ENTRY    *
001400*   "TCSLOAD") TO LOAD THE VENDOR-RULES TABLE INTO   *
001500*   WORKING STORAGE, THEN ONCE PER TRANSACTION        *
001600*   (ENTRY "TCSCLSF") TO ASSIGN VENDOR/CATEGORY/TAG  *
001700*   FROM THE FIRST RULE WHOSE KEYWORD(S) ALL APPEAR  *
001800*   IN THE TRANSACTION DESCRIPTION.  KEYWORDS AND    *
001900*   THE DESCRIPTION ARE BOTH LOWERCASED BEFORE THE   *
002000*   COMPARE SO THE MATCH IS CASE-INSENSITIVE.  A     *
002100*   KEYWORD CELL MAY CARRY UP TO FOUR "&"-JOINED      *
002200*   WORDS -- ALL MUST APPEAR (AND LOGIC) FOR THE      *
002300*   RULE TO FIRE.  AN EMPTY OR MISSING RULE TABLE IS  *
002400*   NOT AN ERROR -- EVERY TRANSACTION SIMPLY COMES    *
002500*   BACK BLANK.                                      *
002600*                                                   *
002700*****************************************************
002800*  C H A N G E   L O G
002900*---------------------------------------------------*
003000* DATE     BY    TICKET    DESCRIPTION              *
003100*---------------------------------------------------*
003200* 04/02/91 JT    CFD-0243  ORIGINAL SUBPROGRAM.      *
003300* 11/30/93 JT    CFD-0356  ADDED "&"-JOINED AND-     *
003400*                          KEYWORD SUPPORT (UP TO    *
003500*                          FOUR SEGMENTS).          *
003600* 01/09/95 MCV   CFD-0404  ADDED SCAN STATISTICS     *
003700*                          COUNTERS FOR THE NIGHTLY  *
003800*                          RUN LOG.                 *
003900* 08/21/98 MCV   CFD-0563  Y2K REVIEW - NO DATE       *
004000*                          FIELDS IN THIS PROGRAM,    *
004100*                          NO CHANGE MADE.           *
004200* 02/02/01 DPK   CFD-0692  RULE TABLE EXPANDED FROM   *
004300*                          200 TO 500 ROWS (CFD-0692)*
004400* 06/18/03 DPK   CFD-0778  TRIMMED KEYWORD SEGMENT    *
004500*                          LENGTH NOW COMPUTED        *
004600*                          RIGHT-TO-LEFT SO EMBEDDED  *
004700*                          LEADING SPACES IN A        *
004800*                          SEGMENT NO LONGER SHORT    *
004900*                          THE INSPECT SCAN.          *
004950* 03/11/09 RWK   CFD-0812  LEFT-TRIM ADDED -- A       *
004960*                          SEGMENT FROM A "WORD1 &    *
004970*                          WORD2" CELL CARRIED A       *
004980*                          LEADING SPACE THAT FORCED   *
004990*                          A LITERAL SPACE MATCH IN    *
004995*                          THE DESCRIPTION.            *
005000*****************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-3090.
005400 OBJECT-COMPUTER.   IBM-3090.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLSF-ALPHABETIC   IS "A" THRU "Z", "a" THRU "z"
005800     CLASS CLSF-NUMERIC-CDE  IS "0" THRU "9"
005900     UPSI-0.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT VENDOR-RULES ASSIGN TO RULETAB
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-RULETAB-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  VENDOR-RULES
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 144 CHARACTERS
007000     DATA RECORD IS VENDOR-RULE-RECORD.
007100 01  VENDOR-RULE-RECORD.
007200     05  RUL-KEYWORD                   PIC X(60).
007300     05  RUL-VENDOR                    PIC X(30).
007400     05  RUL-CATEGORY                  PIC X(30).
007500     05  RUL-TAG                       PIC X(20).
007600     05  FILLER                        PIC X(04).
007700 WORKING-STORAGE SECTION.
007710*---------------------------------------------------*
007720* FILE-STATUS CELLS FOR THE RULETAB SELECT CLAUSE     *
007730* ABOVE.  STATUS 35 (FILE NOT FOUND) IS NOT TREATED    *
007740* AS AN ERROR BY 1000-LOAD-RULE-TABLE BELOW - A SHOP    *
007750* WITH NO RULES YET DEFINED SIMPLY RUNS WITH AN EMPTY   *
007760* TABLE AND EVERY TRANSACTION COMES BACK BLANK.         *
007770*---------------------------------------------------*
007800 01  WS-RULETAB-STATUS                 PIC X(02).
007900     88  WS-RULETAB-OK                 VALUE "00".
008000     88  WS-RULETAB-EOF                VALUE "10".
008100     88  WS-RULETAB-NOT-FOUND          VALUE "35".
008200*---------------------------------------------------*
008300* THE RULE TABLE ITSELF, HELD IN MEMORY FOR THE      *
008400* LIFE OF THE RUN.  CFD-0692 RAISED THE LIMIT FROM    *
008500* 200 TO 500 ROWS.                                   *
008600*---------------------------------------------------*
008700 01  WS-RULE-TABLE.
008800     05  WS-RULE-ENTRY OCCURS 500 TIMES.
008900         10  WS-RUL-KEYWORD            PIC X(60).
009000         10  WS-RUL-VENDOR             PIC X(30).
009100         10  WS-RUL-CATEGORY           PIC X(30).
009200         10  WS-RUL-TAG                PIC X(20).
009300 01  WS-CURRENT-RULE.
009400     05  WS-CUR-KEYWORD                PIC X(60).
009500     05  WS-CUR-VENDOR                 PIC X(30).
009600     05  WS-CUR-CATEGORY               PIC X(30).
009700     05  WS-CUR-TAG                    PIC X(20).
009800*---------------------------------------------------*
009900* ALTERNATE VIEW - THE WORKING COPY OF THE CURRENT    *
010000* RULE, SPLIT INTO ITS UP-TO-FOUR "&"-JOINED KEYWORD  *
010100* SEGMENTS.  POPULATED BY THE UNSTRING IN 2300.       *
010200*---------------------------------------------------*
010300 01  WS-CURRENT-RULE-SEGMENTS REDEFINES WS-CURRENT-RULE.
010400     05  WS-SEG-KEYWORD-AREA.
010500         10  WS-SEG-1                  PIC X(15).
010600         10  WS-SEG-2                  PIC X(15).
010700         10  WS-SEG-3                  PIC X(15).
010800         10  WS-SEG-4                  PIC X(15).
010900     05  FILLER                        PIC X(80).
011000*---------------------------------------------------*
011100* ALTERNATE VIEW - THE WORKING COPY OF THE CURRENT    *
011200* RULE'S VENDOR/CATEGORY/TAG GROUPED AS ONE MOVE      *
011300* TARGET FOR THE OUTPUT PARAMETERS IN 2000.           *
011400*---------------------------------------------------*
011500 01  WS-CURRENT-RULE-ASSIGN REDEFINES WS-CURRENT-RULE.
011600     05  FILLER                        PIC X(60).
011700     05  WS-ASSIGN-AREA.
011800         10  WS-ASSIGN-VENDOR          PIC X(30).
011900         10  WS-ASSIGN-CATEGORY        PIC X(30).
012000         10  WS-ASSIGN-TAG             PIC X(20).
012100*---------------------------------------------------*
012200* RUN-LOG SCAN STATISTICS (CFD-0404).                *
012300*---------------------------------------------------*
012400 01  WS-SCAN-STATS.
012500     05  WS-RULES-LOADED-CT            PIC 9(4) COMP.
012600     05  WS-TRANS-SCANNED-CT           PIC 9(7) COMP.
012700     05  WS-TRANS-MATCHED-CT           PIC 9(7) COMP.
012800 01  WS-SCAN-STATS-PRINT REDEFINES WS-SCAN-STATS.
012900     05  WS-STATS-PRINT-AREA           PIC X(09).
012950*---------------------------------------------------*
012960* WORKING LOWERCASE COPIES OF THE DESCRIPTION AND THE  *
012970* CURRENT RULE'S KEYWORD CELL.  WS-KEYWORD-LOWER IS    *
012980* CARRIED HERE BUT NOT CURRENTLY MOVED INTO -- THE     *
012990* LOWERCASE OF THE KEYWORD IS DONE SEGMENT-BY-SEGMENT  *
012995* IN 2310 INSTEAD, AFTER THE UNSTRING IN 2300 SPLITS    *
012996* THE CELL.  WS-SEG-TRIMMED HOLDS ONE SEGMENT AT A      *
012997* TIME FOR THE 2500/2520 TRIM LOGIC.                    *
012998*---------------------------------------------------*
013000 01  WS-DESC-LOWER                     PIC X(82).
013100 01  WS-KEYWORD-LOWER                  PIC X(60).
013200 01  WS-SEG-TRIMMED                    PIC X(15).
013210*---------------------------------------------------*
013220* WS-ALL-SEGMENTS-MATCH IS THE RUNNING AND-TOGETHER OF  *
013230* EVERY SEGMENT TEST IN 2400; IT STARTS TRUE AND FLIPS   *
013240* FALSE THE MOMENT ANY REQUIRED SEGMENT IS MISSING.      *
013250* WS-THIS-SEGMENT-FOUND IS THE PER-SEGMENT RESULT SET    *
013260* BY 2410 ON EACH PASS THROUGH THE PERFORM.              *
013270*---------------------------------------------------*
013300 01  WS-SCAN-SWITCHES.
013400     05  WS-ALL-SEGMENTS-MATCH         PIC X(03) VALUE "YES".
013500         88  WS-ALL-MATCH               VALUE "YES".
013600         88  WS-NOT-ALL-MATCH           VALUE "NO ".
013700     05  WS-THIS-SEGMENT-FOUND         PIC X(03) VALUE "NO ".
013800         88  WS-SEGMENT-FOUND           VALUE "YES".
013900         88  WS-SEGMENT-NOT-FOUND       VALUE "NO ".
013950*---------------------------------------------------*
013960* STANDALONE SUBSCRIPTS, TALLIES AND SCAN-POSITION    *
013970* COUNTERS FOR THE RULE-TABLE SEARCH AND THE SEGMENT   *
013980* TRIM/MATCH LOGIC BELOW.  NONE OF THESE HAS A GROUP   *
013990* PARENT SO EACH IS CARRIED AT THE 77 LEVEL.           *
013995*---------------------------------------------------*
014000 77  WS-SEG-COUNT                      PIC 9(1)  COMP.
014100 77  WS-RULE-SUB                       PIC 9(4)  COMP.
014200 77  WS-SEG-SUB                        PIC 9(1)  COMP.
014300 77  WS-SCAN-POS                       PIC 9(2)  COMP.
014400 77  WS-SEG-LEN                        PIC 9(2)  COMP.
014420 77  WS-SEG-START                      PIC 9(2)  COMP.
014440 77  WS-SEG-MATCH-LEN                  PIC 9(2)  COMP.
014500 77  WS-MATCH-TALLY                    PIC 9(4)  COMP.
014550*---------------------------------------------------*
014560* LINKAGE SECTION - THE TWO PARAMETER AREAS PASSED BY  *
014570* TCS.BATCH05 ON THE "TCSLOAD" AND "TCSCLSF" ENTRIES    *
014580* BELOW.  LK-RULE-COUNT-OUT IS SET ONCE AT START-UP;    *
014590* LK-CLASSIFY-AREA IS REUSED ON EVERY TRANSACTION.      *
014595*---------------------------------------------------*
014600 LINKAGE SECTION.
014700 01  LK-RULE-COUNT-OUT                 PIC 9(4)  COMP.
014800 01  LK-CLASSIFY-AREA.
014900     05  LK-DESCRIPTION                PIC X(82).
015000     05  LK-OUT-VENDOR                 PIC X(30).
015100     05  LK-OUT-CATEGORY               PIC X(30).
015200     05  LK-OUT-TAG                    PIC X(20).
015300 PROCEDURE DIVISION.
015310*---------------------------------------------------*
015320* THIS SUBPROGRAM HAS NO MAIN-LINE LOGIC OF ITS OWN -  *
015330* IT IS ENTERED ONLY THROUGH THE TWO NAMED ENTRY       *
015340* POINTS BELOW AND WOULD NEVER BE CALLED WITHOUT A     *
015350* USING CLAUSE, SO 0000-MAIN-LINE EXISTS ONLY TO GIVE   *
015360* THE COMPILER A FALL-THROUGH TARGET.                  *
015370*---------------------------------------------------*
015400 0000-MAIN-LINE.
015500     GOBACK.
015600*---------------------------------------------------*
015700* ENTRY 1 OF 2 - LOAD THE VENDOR-RULES FILE INTO      *
015800* WS-RULE-TABLE.  CALLED ONCE, AT START-UP.           *
015900*---------------------------------------------------*
016000 TCS-LOAD-ENTRY.
016100     ENTRY "TCSLOAD" USING LK-RULE-COUNT-OUT.
016200     PERFORM 1000-LOAD-RULE-TABLE THRU 1000-EXIT.
016300     MOVE WS-RULES-LOADED-CT TO LK-RULE-COUNT-OUT.
016340*         CFD-0404 - THE RUN LOG GETS A ONE-LINE SNAPSHOT OF
016342*         THE 9(4) ROWS-LOADED COUNT REDEFINED AS DISPLAYABLE
016344*         TEXT (WS-STATS-PRINT-AREA) SO THE NIGHTLY OPERATOR
016346*         CAN TELL THE TABLE CAME UP NON-EMPTY WITHOUT
016348*         HAVING TO DUMP STORAGE.
016350     DISPLAY "TCSCLSF4 RUN LOG - RULE LOAD SNAPSHOT "
016360         WS-STATS-PRINT-AREA.
016400     GOBACK.
016500*---------------------------------------------------*
016600* ENTRY 2 OF 2 - CLASSIFY ONE TRANSACTION.  CALLED     *
016700* ONCE PER TRANSACTION BY TCS.BATCH05.                *
016800*---------------------------------------------------*
016900 TCS-CLASSIFY-ENTRY.
017000     ENTRY "TCSCLSF" USING LK-CLASSIFY-AREA.
017090*         WS-TRANS-SCANNED-CT COUNTS EVERY CALL, MATCHED OR
017095*         NOT - IT IS THE DENOMINATOR AGAINST WHICH
017097*         WS-TRANS-MATCHED-CT (SET IN 2100) IS COMPARED ON
017098*         THE NIGHTLY RUN LOG.
017100     ADD 1 TO WS-TRANS-SCANNED-CT.
017200     PERFORM 2000-CLASSIFY-ONE-RECORD THRU 2000-EXIT.
017300     GOBACK.
017400*---------------------------------------------------*
017500* 1000 - OPEN THE RULE TABLE AND LOAD IT, IN FILE      *
017600* ORDER, INTO WS-RULE-TABLE.  A MISSING TABLE IS NOT   *
017700* FATAL -- THE PROGRAM SIMPLY LOADS ZERO ROWS.         *
017800*---------------------------------------------------*
017900 1000-LOAD-RULE-TABLE.
018000     MOVE ZERO TO WS-RULES-LOADED-CT.
018100     OPEN INPUT VENDOR-RULES.
018200     IF WS-RULETAB-NOT-FOUND
018300         GO TO 1000-EXIT
018400     END-IF.
018500     PERFORM 1100-READ-ONE-RULE.
018600     PERFORM 1200-STORE-ONE-RULE
018700         THRU 1200-EXIT
018800         UNTIL WS-RULETAB-EOF
018900         OR WS-RULES-LOADED-CT = 500.
019000     CLOSE VENDOR-RULES.
019100     GO TO 1000-EXIT.
019200 1000-EXIT.
019300     EXIT.
019400 1100-READ-ONE-RULE.
019450*         CALLED ONCE TO PRIME THE LOOP (FROM 1000) AND THEN
019460*         ONCE PER ROW (FROM 1200) - THE SAME SHAPE AS THE
019470*         TCS.R00906 MASTER-READ PATTERN.
019500     READ VENDOR-RULES
019600         AT END
019700             SET WS-RULETAB-EOF TO TRUE
019800     END-READ.
019900 1200-STORE-ONE-RULE.
019950*         THE UNTIL TEST ON THE PERFORM IN 1000 STOPS LOADING
019960*         AT ROW 500 (CFD-0692) - A 501ST RULE IN THE FILE IS
019970*         SILENTLY DROPPED, NOT AN ERROR.
020000     ADD 1 TO WS-RULES-LOADED-CT.
020100     MOVE RUL-KEYWORD  TO WS-RUL-KEYWORD (WS-RULES-LOADED-CT).
020200     MOVE RUL-VENDOR   TO WS-RUL-VENDOR  (WS-RULES-LOADED-CT).
020300     MOVE RUL-CATEGORY TO WS-RUL-CATEGORY (WS-RULES-LOADED-CT).
020400     MOVE RUL-TAG      TO WS-RUL-TAG     (WS-RULES-LOADED-CT).
020500     PERFORM 1100-READ-ONE-RULE.
020600 1200-EXIT.
020700     EXIT.
020800*---------------------------------------------------*
020900* 2000 - CLASSIFY ONE DESCRIPTION.  DEFAULTS TO        *
021000* BLANK, THEN SCANS THE TABLE IN ORDER; THE FIRST      *
021100* RULE WHOSE KEYWORD(S) ALL MATCH WINS AND THE SCAN    *
021200* STOPS (GO TO 2000-EXIT).                            *
021300*---------------------------------------------------*
021400 2000-CLASSIFY-ONE-RECORD.
021500     MOVE SPACES TO LK-OUT-VENDOR LK-OUT-CATEGORY LK-OUT-TAG.
021600     MOVE LK-DESCRIPTION TO WS-DESC-LOWER.
021700     INSPECT WS-DESC-LOWER CONVERTING
021800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
021900         "abcdefghijklmnopqrstuvwxyz".
022000     IF WS-RULES-LOADED-CT = ZERO
022100         GO TO 2000-EXIT
022200     END-IF.
022300     PERFORM 2100-TEST-ONE-RULE
022400         THRU 2100-EXIT
022500         VARYING WS-RULE-SUB FROM 1 BY 1
022600         UNTIL WS-RULE-SUB > WS-RULES-LOADED-CT.
022700 2000-EXIT.
022800     EXIT.
022900 2100-TEST-ONE-RULE.
023000     MOVE WS-RUL-KEYWORD  (WS-RULE-SUB) TO WS-CUR-KEYWORD.
023100     MOVE WS-RUL-VENDOR   (WS-RULE-SUB) TO WS-CUR-VENDOR.
023200     MOVE WS-RUL-CATEGORY (WS-RULE-SUB) TO WS-CUR-CATEGORY.
023300     MOVE WS-RUL-TAG      (WS-RULE-SUB) TO WS-CUR-TAG.
023400     IF WS-CUR-KEYWORD = SPACES
023450*         A BLANK KEYWORD CELL MEANS THE RULE ROW WAS NEVER
023460*         FILLED IN (OR WAS DELETED BY BLANKING RATHER THAN
023470*         REMOVING THE LINE) - SKIP IT RATHER THAN LET THE
023480*         UNSTRING IN 2300 TEST AN EMPTY SEGMENT.
023500         GO TO 2100-EXIT
023600     END-IF.
023700     PERFORM 2300-UNSTRING-KEYWORDS THRU 2300-EXIT.
023800     PERFORM 2400-TEST-ALL-SEGMENTS THRU 2400-EXIT.
023900     IF WS-ALL-MATCH
024000         MOVE WS-ASSIGN-VENDOR   TO LK-OUT-VENDOR
024100         MOVE WS-ASSIGN-CATEGORY TO LK-OUT-CATEGORY
024200         MOVE WS-ASSIGN-TAG      TO LK-OUT-TAG
024300         ADD 1 TO WS-TRANS-MATCHED-CT
024400         GO TO 2000-EXIT
024500     END-IF.
024600 2100-EXIT.
024700     EXIT.
024800*---------------------------------------------------*
024900* 2300 - SPLIT THE CURRENT RULE'S KEYWORD CELL INTO    *
025000* UP TO FOUR "&"-JOINED SEGMENTS AND LOWERCASE EACH     *
025100* ONE.  FEWER THAN FOUR KEYWORDS LEAVES THE REMAINING  *
025200* SEGMENTS BLANK.                                      *
025300*---------------------------------------------------*
025400 2300-UNSTRING-KEYWORDS.
025450*         WS-SEG-KEYWORD-AREA IS CLEARED FIRST SO A RULE WITH
025460*         FEWER THAN FOUR "&"-JOINED WORDS LEAVES THE UNUSED
025470*         TRAILING SEGMENT(S) BLANK RATHER THAN HOLDING THE
025480*         PRIOR RULE'S LEFTOVER TEXT.
025500     MOVE SPACES TO WS-SEG-KEYWORD-AREA.
025600     MOVE ZERO TO WS-SEG-COUNT.
025700     UNSTRING WS-CUR-KEYWORD DELIMITED BY "&"
025800         INTO WS-SEG-1 WS-SEG-2 WS-SEG-3 WS-SEG-4
025900         TALLYING IN WS-SEG-COUNT
026000     END-UNSTRING.
026100     PERFORM 2310-LOWERCASE-ONE-SEGMENT THRU 2310-EXIT
026200         VARYING WS-SEG-SUB FROM 1 BY 1
026300         UNTIL WS-SEG-SUB > WS-SEG-COUNT.
026700 2300-EXIT.
026800     EXIT.
026810 2310-LOWERCASE-ONE-SEGMENT.
026820     INSPECT WS-SEG-KEYWORD-AREA (WS-SEG-SUB) CONVERTING
026830         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
026840         "abcdefghijklmnopqrstuvwxyz".
026850 2310-EXIT.
026860     EXIT.
026870*---------------------------------------------------*
027000* 2400 - AND TOGETHER THE RESULT OF TESTING EACH OF    *
027100* THE UP-TO-FOUR KEYWORD SEGMENTS AGAINST THE           *
027200* LOWERCASED DESCRIPTION.  ALL PRESENT SEGMENTS MUST   *
027300* BE FOUND FOR THE RULE TO FIRE.                        *
027400*---------------------------------------------------*
027500 2400-TEST-ALL-SEGMENTS.
027600     SET WS-ALL-MATCH TO TRUE.
027700     IF WS-SEG-COUNT = ZERO
027800         SET WS-NOT-ALL-MATCH TO TRUE
027900         GO TO 2400-EXIT
028000     END-IF.
028100     PERFORM 2410-TEST-ONE-SEGMENT THRU 2410-EXIT
028200         VARYING WS-SEG-SUB FROM 1 BY 1
028300         UNTIL WS-SEG-SUB > WS-SEG-COUNT
028400         OR WS-NOT-ALL-MATCH.
029600 2400-EXIT.
029700     EXIT.
029710 2410-TEST-ONE-SEGMENT.
029720     MOVE WS-SEG-KEYWORD-AREA (WS-SEG-SUB) TO WS-SEG-TRIMMED.
029730     PERFORM 2500-TRIM-SEGMENT-LENGTH THRU 2500-EXIT.
029740     IF WS-SEG-LEN = ZERO
029750         GO TO 2410-EXIT
029760     END-IF.
029761     PERFORM 2520-LEFT-TRIM-SEGMENT THRU 2520-EXIT.
029762     COMPUTE WS-SEG-MATCH-LEN = WS-SEG-LEN - WS-SEG-START + 1.
029763*         WS-SEG-MATCH-LEN IS THE LENGTH OF THE SEGMENT ONCE
029764*         BOTH THE RIGHT-TRIM (2500) AND LEFT-TRIM (2520)
029765*         PADDING HAVE BEEN EXCLUDED - THE INSPECT BELOW
029766*         COUNTS OCCURRENCES OF EXACTLY THAT SUBSTRING.
029767     MOVE ZERO TO WS-MATCH-TALLY.
029770     INSPECT WS-DESC-LOWER TALLYING WS-MATCH-TALLY
029780         FOR ALL WS-SEG-TRIMMED (WS-SEG-START:WS-SEG-MATCH-LEN).
029785*         A NONZERO TALLY MEANS THE SEGMENT TEXT APPEARS AT
029786*         LEAST ONCE SOMEWHERE IN THE DESCRIPTION - WE DO NOT
029787*         CARE WHERE OR HOW MANY TIMES, ONLY WHETHER.
029790     IF WS-MATCH-TALLY = ZERO
029800         SET WS-NOT-ALL-MATCH TO TRUE
029810     END-IF.
029820 2410-EXIT.
029830     EXIT.
029900*---------------------------------------------------*
030000* 2500 - COMPUTE THE TRIMMED LENGTH OF WS-SEG-TRIMMED  *
030100* BY SCANNING FROM THE RIGHT FOR THE FIRST NON-BLANK   *
030200* CHARACTER (CFD-0778).                                *
030300*---------------------------------------------------*
030400 2500-TRIM-SEGMENT-LENGTH.
030500     MOVE 15 TO WS-SEG-LEN.
030600     PERFORM 2510-TRIM-ONE-POSITION THRU 2510-EXIT
030700         UNTIL WS-SEG-LEN = ZERO
030800         OR WS-SEG-TRIMMED (WS-SEG-LEN:1) NOT = SPACE.
030900 2500-EXIT.
031000     EXIT.
031010 2510-TRIM-ONE-POSITION.
031020     SUBTRACT 1 FROM WS-SEG-LEN.
031030 2510-EXIT.
031040     EXIT.
031050*---------------------------------------------------*
031060* 2520 - AND-KEYWORD SEGMENTS SPLIT OUT BY THE "&"    *
031070* UNSTRING IN 2300 CARRY A LEADING SPACE WHENEVER THE  *
031080* RULE TABLE CELL READS "WORD1 & WORD2" (SPACES AROUND *
031090* THE AMPERSAND).  SCAN FORWARD FOR THE FIRST NON-     *
031100* BLANK CHARACTER SO THE MATCH TEST IN 2410 DOES NOT    *
031110* REQUIRE A LITERAL LEADING SPACE IN THE DESCRIPTION    *
031120* (CFD-0812).                                           *
031130*---------------------------------------------------*
031140 2520-LEFT-TRIM-SEGMENT.
031150     MOVE 1 TO WS-SEG-START.
031160     PERFORM 2530-LEFT-TRIM-ONE-POSITION THRU 2530-EXIT
031170         UNTIL WS-SEG-START > WS-SEG-LEN
031180         OR WS-SEG-TRIMMED (WS-SEG-START:1) NOT = SPACE.
031190 2520-EXIT.
031200     EXIT.
031210 2530-LEFT-TRIM-ONE-POSITION.
031220     ADD 1 TO WS-SEG-START.
031230 2530-EXIT.
031240     EXIT.
