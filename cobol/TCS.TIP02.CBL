000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        TCS-TIP02.
000300 AUTHOR.            R HUTCHENS.
000400 INSTALLATION.      CONSUMER FINANCE DATA SERVICES.
000500 DATE-WRITTEN.      03/18/1987.
000600 DATE-COMPILED.     03/18/1987.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*                                                   *
001000*   TCS.TIP02  -  RAW TRANSACTION RECORD            *
001100*                                                   *
001200*   CARRIES THE INCOMING BANK / CARD EXPORT RECORD  *
001300*   LAYOUT (RAWTRAN) READ BY TCS.BATCH05.  THE       *
001400*   CANONICAL FORM IS A DEBIT/CREDIT PAIR; SOME      *
001500*   EXPORTS CARRY ONE SIGNED AMOUNT INSTEAD, SO A    *
001600*   SECOND VIEW IS CARRIED BELOW FOR THAT CASE.      *
001700*                                                   *
001800*   NOTE ON THE VACU COLUMN-SHAPE CHECK -- THE       *
001900*   VACU CREDIT UNION EXPORT USES AN EIGHT-COLUMN    *
002000*   SHAPE (ACCT NBR/POST DATE/CHECK/DESCRIPTION/     *
002100*   DEBIT/CREDIT/STATUS/BALANCE) THAT DOES NOT MAP   *
002200*   ONTO THIS FIXED RECORD AT ALL.  THIS SHOP DOES   *
002300*   NOT SNIFF COLUMN SHAPES AT RUN TIME -- THE       *
002400*   OPERATOR TELLS US THE SOURCE SHAPE ON THE        *
002500*   BATCH PARAMETER CARD (SEE TCS.BATCH05, FIELD     *
002600*   PARM-FILE-SHAPE-CDE) WHEN THE JOB IS SUBMITTED,  *
002700*   AND THE VACU RECORDS ARE ALREADY CONVERTED TO    *
002800*   THIS LAYOUT BEFORE TCS.BATCH05 SEES THEM.        *
002900*                                                   *
003000*****************************************************
003100*  C H A N G E   L O G
003200*---------------------------------------------------*
003300* DATE     BY    TICKET    DESCRIPTION              *
003400*---------------------------------------------------*
003500* 03/18/87 RH    CFD-0013  ORIGINAL LAYOUT, DEBIT/   *
003600*                          CREDIT PAIR ONLY.        *
003700* 06/02/89 RH    CFD-0145  ADDED SINGLE-SIGNED-      *
003800*                          AMOUNT ALTERNATE VIEW     *
003900*                          FOR ONE-COLUMN EXPORTS.   *
004000* 04/19/92 JT    CFD-0268  ADDED DATE-BREAKDOWN      *
004100*                          ALTERNATE VIEW FOR THE    *
004200*                          STATEMENT LABEL ROUTINE.  *
004300* 07/07/94 JT    CFD-0331  ADDED DESCRIPTION SCAN     *
004400*                          VIEW FOR THE "PLATINUM    *
004500*                          CARD" LITERAL CHECK.      *
004600* 08/21/98 MCV   CFD-0561  Y2K REVIEW - TRAN DATE IS *
004700*                          MM/DD/YY TEXT, WINDOWED   *
004800*                          00-68=20XX/69-99=19XX IN  *
004900*                          TCS.BATCH05.  NO CHANGE   *
005000*                          TO THIS LAYOUT.          *
005100* 02/02/01 DPK   CFD-0690  TRAILING FILLER PAD       *
005200*                          ADDED FOR FUTURE GROWTH.  *
005300*****************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-3090.
005700 OBJECT-COMPUTER.   IBM-3090.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS RAW-ALPHABETIC    IS "A" THRU "Z", "a" THRU "z"
006100     CLASS RAW-NUMERIC-CDE   IS "0" THRU "9"
006200     UPSI-0.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT RAW-TRANS ASSIGN TO RAWTRAN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-RAWTRAN-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000*---------------------------------------------------*
007100* ONE RAW TRANSACTION, AS EXPORTED FROM THE BANK OR   *
007200* CARD ISSUER.  DEBIT-AMT/CREDIT-AMT ARE ZERO WHEN    *
007300* NOT PRESENT ON THE EXPORT.                          *
007400*---------------------------------------------------*
007500 FD  RAW-TRANS
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 112 CHARACTERS
007800     DATA RECORD IS RAW-TRANSACTION-RECORD.
007900 01  RAW-TRANSACTION-RECORD.
008000     05  RAW-TRAN-DATE                 PIC X(08).
008100     05  RAW-DEBIT-AMT                 PIC S9(7)V99.
008200     05  RAW-CREDIT-AMT                PIC S9(7)V99.
008300     05  RAW-DESC-1                    PIC X(40).
008400     05  RAW-DESC-2                    PIC X(40).
008500     05  FILLER                        PIC X(06).
008600*---------------------------------------------------*
008700* ALTERNATE VIEW - THE TRAN DATE BROKEN OUT INTO      *
008800* MM, DD AND YY PIECES FOR THE STATEMENT-LABEL AND    *
008900* DATE-RANGE-COMPARE ROUTINES IN TCS.BATCH05.          *
009000*---------------------------------------------------*
009100 01  RAW-TRAN-DATE-BREAKDOWN REDEFINES RAW-TRANSACTION-RECORD.
009200     05  RAW-TRAN-DATE-PARTS.
009300         10  RAW-TRAN-MM               PIC X(02).
009400         10  FILLER                    PIC X(01).
009500         10  RAW-TRAN-DD               PIC X(02).
009600         10  FILLER                    PIC X(01).
009700         10  RAW-TRAN-YY               PIC X(02).
009800     05  FILLER                        PIC X(104).
010000*---------------------------------------------------*
010100* ALTERNATE VIEW - FOR EXPORTS THAT CARRY ONE SIGNED  *
010200* AMOUNT CELL RATHER THAN A DEBIT/CREDIT PAIR.         *
010300*---------------------------------------------------*
010400 01  RAW-SINGLE-AMOUNT-VIEW REDEFINES RAW-TRANSACTION-RECORD.
010500     05  FILLER                        PIC X(08).
010600     05  RAW-SIGNED-AMOUNT             PIC S9(7)V99.
010700     05  FILLER                        PIC X(09).
010800     05  RAW-SNGL-DESC-1               PIC X(40).
010900     05  RAW-SNGL-DESC-2               PIC X(40).
011000     05  FILLER                        PIC X(06).
011100*---------------------------------------------------*
011200* ALTERNATE VIEW - DESC-1 AND DESC-2 AS ONE 80-BYTE   *
011300* SCAN FIELD FOR THE "PLATINUM CARD" LITERAL CHECK.    *
011400*---------------------------------------------------*
011500 01  RAW-DESC-SCAN-VIEW REDEFINES RAW-TRANSACTION-RECORD.
011600     05  FILLER                        PIC X(26).
011700     05  RAW-DESC-SCAN-AREA            PIC X(80).
011800     05  FILLER                        PIC X(06).
011900 WORKING-STORAGE SECTION.
012000 01  WS-RAWTRAN-STATUS                 PIC X(02).
012100     88  WS-RAWTRAN-OK                 VALUE "00".
012200     88  WS-RAWTRAN-EOF                VALUE "10".
012300 PROCEDURE DIVISION.
012400 9999-STOP-PARAGRAPH.
012500     STOP RUN.
