000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        TCS-TIP01.
000300 AUTHOR.            R HUTCHENS.
000400 INSTALLATION.      CONSUMER FINANCE DATA SERVICES.
000500 DATE-WRITTEN.      03/11/1987.
000600 DATE-COMPILED.     03/11/1987.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*                                                   *
001000*   TCS.TIP01  -  VENDOR RULE TABLE RECORD          *
001100*                                                   *
001200*   THIS COPY-STYLE PROGRAM CARRIES THE RECORD      *
001300*   LAYOUT FOR THE VENDOR CLASSIFICATION RULE       *
001400*   TABLE (RULETAB).  EACH ROW IS A KEYWORD TEST    *
001500*   THAT, WHEN IT MATCHES A TRANSACTION             *
001600*   DESCRIPTION, SUPPLIES THE VENDOR, CATEGORY       *
001700*   AND TAG TO STAMP ON THE TRANSACTION.             *
001800*   USED BY TCS.CLSF04 (RULE ENGINE) AND BUILT BY    *
001900*   THE BUDGET DEPARTMENT THROUGH THE RULE-TABLE     *
002000*   MAINTENANCE SCREEN (NOT PART OF THIS BATCH).     *
002100*                                                   *
002200*****************************************************
002300*  C H A N G E   L O G
002400*---------------------------------------------------*
002500* DATE     BY    TICKET    DESCRIPTION              *
002600*---------------------------------------------------*
002700* 03/11/87 RH    CFD-0012  ORIGINAL LAYOUT.         *
002800* 09/02/88 RH    CFD-0098  WIDENED CATEGORY TO 30.  *
002900* 05/14/91 JT    CFD-0241  ADDED TAG FIELD.         *
003000* 11/30/93 JT    CFD-0355  ADDED KEYWORD-SEGMENT    *
003100*                          ALTERNATE VIEW FOR THE   *
003200*                          AND-KEYWORD PARSE.       *
003300* 01/09/95 MCV   CFD-0402  ADDED ASSIGNMENT-VIEW    *
003400*                          REDEFINITION FOR THE     *
003500*                          RULE-LISTING PROGRAM.    *
003600* 08/21/98 MCV   CFD-0560  Y2K REVIEW - NO DATE      *
003700*                          FIELDS PRESENT ON THIS   *
003800*                          RECORD, NO CHANGE MADE.  *
003900* 02/02/01 DPK   CFD-0689  TRAILING FILLER PAD      *
004000*                          ADDED FOR FUTURE GROWTH. *
004050* 06/18/03 DPK   CFD-0779  ADDED TAG-SCAN VIEW FOR   *
004075*                          THE ORPHAN-TAG LISTING   *
004090*                          PROGRAM.                 *
004100*****************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-3090.
004500 OBJECT-COMPUTER.   IBM-3090.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS RULE-ALPHABETIC   IS "A" THRU "Z", "a" THRU "z"
004900     CLASS RULE-NUMERIC-CDE  IS "0" THRU "9"
005000     UPSI-0.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT VENDOR-RULES ASSIGN TO RULETAB
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-RULETAB-STATUS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800*---------------------------------------------------*
005900* ONE RULE TABLE ROW.  ROWS ARE SCANNED IN FILE      *
006000* ORDER; THE FIRST ROW WHOSE KEYWORD(S) ALL APPEAR   *
006100* IN A TRANSACTION DESCRIPTION WINS.                 *
006200*---------------------------------------------------*
006300 FD  VENDOR-RULES
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 144 CHARACTERS
006600     DATA RECORD IS VENDOR-RULE-RECORD.
006700 01  VENDOR-RULE-RECORD.
006800     05  RUL-KEYWORD                   PIC X(60).
006900     05  RUL-VENDOR                    PIC X(30).
007000     05  RUL-CATEGORY                  PIC X(30).
007100     05  RUL-TAG                       PIC X(20).
007200     05  FILLER                        PIC X(04).
007300*---------------------------------------------------*
007400* ALTERNATE VIEW - SPLITS THE KEYWORD CELL INTO UP   *
007500* TO FOUR "&"-JOINED KEYWORD SEGMENTS SO THE RULE     *
007600* ENGINE CAN UNSTRING AND TEST EACH ONE (AND LOGIC). *
007700* A RULE WITH FEWER THAN FOUR KEYWORDS LEAVES THE    *
007800* UNUSED SEGMENTS BLANK AFTER THE UNSTRING.          *
007900*---------------------------------------------------*
008000 01  RUL-KEYWORD-SEGMENT-VIEW REDEFINES VENDOR-RULE-RECORD.
008100     05  RUL-SEG-KEYWORD-AREA.
008200         10  RUL-SEG-1              PIC X(15).
008300         10  RUL-SEG-2              PIC X(15).
008400         10  RUL-SEG-3              PIC X(15).
008500         10  RUL-SEG-4              PIC X(15).
008600     05  FILLER                    PIC X(84).
008700*---------------------------------------------------*
008800* ALTERNATE VIEW - GROUPS THE THREE ASSIGNMENT       *
008900* FIELDS (VENDOR/CATEGORY/TAG) TOGETHER FOR THE      *
009000* RULE-TABLE LISTING PROGRAM, WHICH PRINTS THEM AS   *
009100* ONE UNIT AND TREATS THE KEYWORD CELL AS FILLER.    *
009200*---------------------------------------------------*
009300 01  RUL-ASSIGNMENT-VIEW REDEFINES VENDOR-RULE-RECORD.
009400     05  FILLER                    PIC X(60).
009500     05  RUL-ASSIGNMENT-AREA.
009600         10  RUL-ASSIGN-VENDOR      PIC X(30).
009700         10  RUL-ASSIGN-CATEGORY    PIC X(30).
009800         10  RUL-ASSIGN-TAG         PIC X(20).
009900     05  FILLER                    PIC X(04).
010000*---------------------------------------------------*
010010* ALTERNATE VIEW - GROUPS THE KEYWORD CELL AND THE   *
010020* TAG CELL FOR THE ORPHAN-TAG LISTING PROGRAM, WHICH *
010030* FLAGS RULE ROWS CARRYING A TAG NO LONGER ON THE    *
010040* BUDGET DEPARTMENT'S TAG MASTER (CFD-0779).         *
010050*---------------------------------------------------*           CFD0779
010060 01  RUL-TAG-SCAN-VIEW REDEFINES VENDOR-RULE-RECORD.            CFD0779
010070     05  RUL-SCAN-KEYWORD          PIC X(60).                   CFD0779
010080     05  FILLER                    PIC X(60).                   CFD0779
010090     05  RUL-SCAN-TAG              PIC X(20).                   CFD0779
010100     05  FILLER                    PIC X(04).                   CFD0779
010200 WORKING-STORAGE SECTION.
010300 01  WS-RULETAB-STATUS              PIC X(02).
010400     88  WS-RULETAB-OK              VALUE "00".
010500     88  WS-RULETAB-EOF             VALUE "10".
010600 PROCEDURE DIVISION.
010700 9999-STOP-PARAGRAPH.
010800     STOP RUN.
